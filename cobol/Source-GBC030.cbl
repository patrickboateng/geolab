000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GBC030.
000300 AUTHOR.  M. T. OKAFOR.
000400 INSTALLATION.  MIDLAND SOILS AND FOUNDATIONS CO. - I S DEPT.
000500 DATE-WRITTEN.  09/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* GBC - Geotechnical Bearing-Capacity Batch                     *
001100*                                                               *
001200* SPT blow-count correction engine.  CALLed once by the GBC010  *
001300* batch driver for every 'S' request read from the foundation-  *
001400* analysis request file.  Carries out the energy correction to  *
001500* N60, the dilatancy correction, and whichever of five          *
001600* overburden-pressure corrections the request's METHOD-CODE     *
001700* selects (G/B/P/L/K), then separately opens the SPT influence- *
001800* zone layer file to fold that request's layer breakdown, if    *
001900* any, into a weighted-average design N-value.                  *
002000*                                                               *
002100* The layer file is small (a handful of layers per request at   *
002200* most) and requests do not necessarily arrive in REQ-ID        *
002300* sequence, so this routine re-scans it from the top for every  *
002400* 'S' request rather than trying to track position against the  *
002500* driver's main read loop.  Revisit if volume ever makes that   *
002600* too slow - see GEOBAT-199 below, where it already did once.   *
002700*                                                               *
002800* UPSI-0 ON selects the "take minimum layer" design-N option in *
002900* place of the standard inverse-square-distance weighted        *
003000* average; set in the job's EXEC PARM, not carried on any       *
003100* record.                                                       *
003200*                                                               *
003300* Date       UserID   Description                               *
003400* ---------- -------- ----------------------------------------- *
003500* 09/14/1986 MTO      Original - N60 and dilatancy correction   *
003600*                     only, no overburden methods yet.          *
003700* 02/20/1987 MTO      Added Gibbs & Holtz and Peck overburden    *
003800*                     corrections.                               *
003900* 08/11/1987 JRH      Added Bazaraa-Peck and Liao-Whitman.       *
004000* 01/05/1988 MTO      Added Skempton (1986) overburden method.   *
004100* 06/30/1988 MTO      Added the influence-zone layer file scan   *
004200*                     and weighted-average design N (4000       *
004300*                     series).                                   *
004400* 03/15/1990 JRH      Added UPSI-0 take-minimum design N option  *
004500*                     per field-office request.                  *
004600* 11/19/1991 MTO      GEOBAT-199 - full-file rescan per request  *
004700*                     was the long pole on the Friday batch;     *
004800*                     added early-exit once LY-REQ-ID sorts past *
004900*                     the request's key (layer file is in       *
005000*                     REQ-ID, LAYER-SEQ order).                  *
005100* 07/08/1993 JRH      Capped every overburden result at 2 x N60  *
005200*                     per ASCE note - Gibbs & Holtz in           *
005300*                     particular could run away on soft soils.  *
005400* 04/02/1996 MTO      Corrected Bazaraa-Peck boundary compare -  *
005500*                     was using exact equality on sigma=71.8,    *
005600*                     now a relative tolerance per the source    *
005700*                     paper's own footnote.                     *
005800* 07/19/1998 JRH      YEAR 2000 - no stored dates in this        *
005900*                     program; reviewed per corporate Y2K        *
006000*                     remediation project GEOBAT-Y2K, no change  *
006100*                     required.  Signed off JRH.                 *
006200* 02/24/1999 MTO      Re-reviewed under GEOBAT-Y2K closeout -    *
006300*                     confirmed no 2-digit year fields exist.   *
006400* 05/14/2001 JRH      Packed trig/series work fields as COMP-3 - *
006500*                     matches the change already made in GBC020. *
006600*                     GEOBAT-241.                                *
006700* 10/02/2003 MTO      Peck domain edit was testing EOP against   *
006800*                     zero instead of 24 - corrected per ASCE    *
006900*                     domain table.  GEOBAT-291.                 *
007000*****************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0 ON STATUS IS TAKE-MIN-REQUESTED
007600            OFF STATUS IS TAKE-MIN-NOT-REQUESTED.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT GBC-LAYER-FILE ASSIGN TO GBCLYR
008100         FILE STATUS IS LYR-FILE-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  GBC-LAYER-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 COPY GBCLYR.
008900
009000 WORKING-STORAGE SECTION.
009100
009200*****************************************************************
009300* Mathematical constants.                                       *
009400*****************************************************************
009500 01  LN-2                PIC S9(01)V9(09) COMP-3 VALUE
009600                                 0.693147181.
009700 01  LN-10               PIC S9(01)V9(09) COMP-3 VALUE
009800                                 2.302585093.
009900
010000*****************************************************************
010100* Energy-correction constants (default hammer/borehole/sampler/  *
010200* rod-length factors, this shop's standing field-office setup). *
010300*****************************************************************
010400 01  ENERGY-CONSTANTS.
010500     05  HAMMER-EM           PIC S9(01)V99 COMP-3 VALUE 0.60.
010600     05  BOREHOLE-CB         PIC S9(01)V99 COMP-3 VALUE 1.00.
010700     05  SAMPLER-CS          PIC S9(01)V99 COMP-3 VALUE 1.00.
010800     05  RODLEN-CR           PIC S9(01)V99 COMP-3 VALUE 0.75.
010900 01  ENERGY-CONSTANTS-R REDEFINES ENERGY-CONSTANTS
011000                            PIC S9(04)V9(08) COMP-3.
011100
011200 01  N60                 PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
011300 01  N-DILATANCY         PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
011400 01  N-CORRECTED         PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
011500 01  N-CAP               PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
011600
011700 01  EOP-RATIO-AREA.
011800     05  EOP-RATIO          PIC S9(03)V9(05) COMP-3 VALUE ZERO.
011900 01  EOP-RATIO-2DP REDEFINES EOP-RATIO-AREA
012000                            PIC S9(03)V99 COMP-3.
012100
012200 77  VALID-METHOD-SW     PIC X(01) VALUE 'Y'.
012300     88  METHOD-IS-VALID         VALUE 'Y'.
012400
012500*****************************************************************
012600* Small math-library work fields (SQRT and LN/LOG10 only - this  *
012700* engine has no trig).                                          *
012800*****************************************************************
012900 01  SQRT-ARG            PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
013000 01  SQRT-GUESS          PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
013100 77  SQRT-ITER           PIC S9(02)      COMP   VALUE ZEROES.
013200 01  SQRT-RESULT         PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
013300
013400 01  LN-ARG              PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
013500 01  LN-SCALED           PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
013600 77  LN-HALVES           PIC S9(02)      COMP   VALUE ZEROES.
013700 01  LN-Y                PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
013800 01  LN-TERM             PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
013900 01  LN-SUM              PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
014000 77  LN-N                PIC S9(02)      COMP   VALUE ZEROES.
014100 01  LN-RESULT           PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
014200 01  LOG10-RESULT        PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
014300
014400*****************************************************************
014500* Influence-zone layer accumulators.                             *
014600*****************************************************************
014700 01  LYR-FILE-STATUS     PIC  X(02) VALUE SPACES.
014800     88  LYR-OK                  VALUE '00'.
014900     88  LYR-AT-END              VALUE '10'.
015000 77  LYR-EOF-SW          PIC  X(01) VALUE 'N'.
015100     88  LYR-EOF                 VALUE 'Y'.
015200 77  LYR-FOUND-SW        PIC  X(01) VALUE 'N'.
015300     88  LYR-FOUND-ANY           VALUE 'Y'.
015400
015500 01  WEIGHT-ACCUM-AREA.
015600     05  WEIGHTED-N-SUM     PIC S9(07)V9(05) COMP-3 VALUE ZERO.
015700     05  WEIGHT-SUM         PIC S9(05)V9(05) COMP-3 VALUE ZERO.
015800     05  LAYER-MIN-N        PIC S9(03)V99   COMP-3 VALUE ZERO.
015900 01  WEIGHT-ACCUM-R REDEFINES WEIGHT-ACCUM-AREA
016000                            PIC S9(15)V9(12) COMP-3.
016100
016200 01  LAYER-WEIGHT        PIC S9(05)V9(05) COMP-3 VALUE ZEROES.
016300 77  LAYER-SEQ-SQUARED   PIC S9(05)      COMP   VALUE ZEROES.
016400 01  DESIGN-N            PIC S9(07)V9(05) COMP-3 VALUE ZEROES.
016500
016600 LINKAGE SECTION.
016700 COPY GBCREQ.
016800 COPY GBCRES.
016900
017000 PROCEDURE DIVISION USING RQ-RECORD RS-RECORD.
017100
017200*****************************************************************
017300* Main process.  N60/dilatancy/overburden is the 2000/3000       *
017400* chain that every 'S' request runs; the 4000 layer-file scan    *
017500* is independent of it and only enriches RS-RESULT-4, so it is   *
017600* still attempted even though it cannot itself change a result   *
017700* already set by 3000 - it is, however, skipped on a bad record  *
017800* since there is no point opening the layer file for a request   *
017900* that already failed its method or N60 edit.                    *
018000*****************************************************************
018100     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
018200     PERFORM 1100-VALIDATE-METHOD      THRU 1100-EXIT.
018300
018400*    Energy correction, dilatancy, then whichever overburden
018500*    method the record's METHOD-CODE selects - all three are
018600*    skipped together behind one RS-STATUS-OK test.
018700     IF  RS-STATUS-OK
018800         PERFORM 2000-COMPUTE-N60          THRU 2000-EXIT
018900         PERFORM 2100-DILATANCY-CORRECT    THRU 2100-EXIT
019000         PERFORM 3000-OVERBURDEN-CORRECT   THRU 3000-EXIT.
019100
019200*    Layer-file weighted design N, RS-RESULT-4 only.
019300     IF  RS-STATUS-OK
019400         PERFORM 4000-DESIGN-N-FROM-LAYERS THRU 4000-EXIT.
019500
019600     PERFORM 9900-RETURN-TO-CALLER     THRU 9900-EXIT.
019700
019800*****************************************************************
019900* Clear result record and echo key fields.  Run before the      *
020000* method edit so even an E3 record returns a clean RS-RECORD    *
020100* with REQ-ID/REQ-TYPE/METHOD-CODE populated for the driver's   *
020200* detail line.                                                  *
020300*****************************************************************
020400 1000-INITIALIZE.
020500     MOVE SPACES              TO RS-RECORD.
020600     MOVE ZEROES              TO RS-RESULT-1 RS-RESULT-2
020700                                  RS-RESULT-3 RS-RESULT-4.
020800     MOVE RQ-REQ-ID           TO RS-REQ-ID.
020900     MOVE RQ-REQ-TYPE         TO RS-REQ-TYPE.
021000     MOVE RQ-METHOD-CODE      TO RS-METHOD-CODE.
021100     MOVE 'OK'                TO RS-STATUS-CODE.
021200*    N60 and friends cleared too, in case of a reused LINKAGE
021300*    area across CALLs during batch testing.
021400     MOVE ZEROES              TO N60 N-DILATANCY
021500                                  N-CORRECTED DESIGN-N.
021600 1000-EXIT.
021700     EXIT.
021800
021900*****************************************************************
022000* Only G/B/P/L/K are recognized overburden methods for an 'S'    *
022100* request.  Unlike GBC020's dispatch this is a straight VALID    *
022200* switch rather than a GO TO chain, since there is no default    *
022300* method to fall back on the way Terzaghi is GBC020's default.   *
022400*****************************************************************
022500 1100-VALIDATE-METHOD.
022600     MOVE 'N'                 TO VALID-METHOD-SW.
022700     IF  RQ-METHOD-GIBBS-HOLTZ
022800     OR  RQ-METHOD-BAZARAA-PECK
022900     OR  RQ-METHOD-PECK
023000     OR  RQ-METHOD-LIAO-WHITMAN
023100     OR  RQ-METHOD-SKEMPTON-OB
023200         MOVE 'Y'             TO VALID-METHOD-SW.
023300
023400     IF  NOT METHOD-IS-VALID
023500         MOVE 'E3'            TO RS-STATUS-CODE.
023600 1100-EXIT.
023700     EXIT.
023800
023900*****************************************************************
024000* N60 = (Em.CB.Cs.CR.N) / 0.6 - the constants are this shop's    *
024100* standard field setup, not record-supplied.  Em/CB/Cs/CR were   *
024200* surveyed off this shop's own rigs back in 1986 and have not    *
024300* been revisited since - a record-supplied override has come up  *
024400* in field-office conversation more than once but never as a     *
024500* formal change request.                                        *
024600*****************************************************************
024700 2000-COMPUTE-N60.
024800     COMPUTE N60 ROUNDED =
024900             (HAMMER-EM * BOREHOLE-CB * SAMPLER-CS *
025000             RODLEN-CR * RQ-SPT-N-VALUE) / 0.6.
025100 2000-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500* Dilatancy correction (Terzaghi and Peck, for dense silty       *
025600* sands below the water table).  Values at or below 15 are left  *
025700* alone; above 15 the correction compresses the excess by half   *
025800* rather than carrying it through unchanged.                    *
025900*****************************************************************
026000 2100-DILATANCY-CORRECT.
026100     IF  N60 NOT GREATER THAN 15.00000
026200         MOVE N60          TO N-DILATANCY
026300     ELSE
026400         COMPUTE N-DILATANCY ROUNDED =
026500                 15 + (0.5 * (N60 - 15)).
026600 2100-EXIT.
026700     EXIT.
026800
026900*****************************************************************
027000* Dispatch to the selected overburden-pressure correction.  All  *
027100* five cap the corrected value at 2 x N60 per GEOBAT-07/08/93 -  *
027200* Gibbs & Holtz in particular could run away toward very shallow *
027300* EOP, so the cap is applied once here after whichever method    *
027400* ran rather than duplicated inside each of the five.            *
027500*****************************************************************
027600 3000-OVERBURDEN-CORRECT.
027700     COMPUTE N-CAP ROUNDED = 2 * N60.
027800
027900*    Exactly one of these five fires, per the 1100 edit; an
028000*    overburden paragraph may still set E2 on its own domain
028100*    check (Gibbs & Holtz, Peck) without falling through here.
028200     IF  RQ-METHOD-GIBBS-HOLTZ
028300         PERFORM 3100-GIBBS-HOLTZ    THRU 3100-EXIT.
028400     IF  RQ-METHOD-BAZARAA-PECK
028500         PERFORM 3200-BAZARAA-PECK   THRU 3200-EXIT.
028600     IF  RQ-METHOD-PECK
028700         PERFORM 3300-PECK           THRU 3300-EXIT.
028800     IF  RQ-METHOD-LIAO-WHITMAN
028900         PERFORM 3400-LIAO-WHITMAN   THRU 3400-EXIT.
029000     IF  RQ-METHOD-SKEMPTON-OB
029100         PERFORM 3500-SKEMPTON-OB    THRU 3500-EXIT.
029200
029300     IF  RS-STATUS-OK
029400         IF  N-CORRECTED GREATER THAN N-CAP
029500             MOVE N-CAP    TO N-CORRECTED.
029600
029700*    N60 and the dilatancy-corrected value ride along in
029800*    RESULT-2/RESULT-3 so the report can show the full chain,
029900*    not just the final overburden-corrected figure.
030000     IF  RS-STATUS-OK
030100         COMPUTE RS-RESULT-1 ROUNDED = N-CORRECTED
030200         COMPUTE RS-RESULT-2 ROUNDED = N60
030300         COMPUTE RS-RESULT-3 ROUNDED = N-DILATANCY.
030400 3000-EXIT.
030500     EXIT.
030600
030700*****************************************************************
030800* Gibbs & Holtz (1957).  Domain: EOP not greater than 280.  The  *
030900* chart itself flattens past a correction-to-N60 ratio of 2, so  *
031000* that ratio is checked directly here in addition to the blanket *
031100* 2 x N60 cap applied back in 3000 for every method.             *
031200*****************************************************************
031300 3100-GIBBS-HOLTZ.
031400     IF  RQ-EOP GREATER THAN 280.00
031500         MOVE 'E2'             TO RS-STATUS-CODE
031600         GO TO 3100-EXIT.
031700
031800     COMPUTE N-CORRECTED ROUNDED =
031900             N60 * 350 / (RQ-EOP + 70).
032000
032100     IF  N60 GREATER THAN ZERO
032200         COMPUTE EOP-RATIO ROUNDED =
032300                 N-CORRECTED / N60
032400         IF  EOP-RATIO GREATER THAN 2.00000
032500             COMPUTE N-CORRECTED ROUNDED =
032600                     N-CORRECTED / 2.
032700 3100-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100* Bazaraa-Peck (1969).  04/02/96 fix - compare sigma to 71.8     *
033200* with a relative tolerance, not exact equality, since packed    *
033300* COMP-3 arithmetic on EOP-RATIO was landing a hair off zero     *
033400* even for records carrying exactly 71.8 and falling through to  *
033500* the wrong branch of the formula.                               *
033600*****************************************************************
033700 3200-BAZARAA-PECK.
033800     COMPUTE EOP-RATIO ROUNDED =
033900             (RQ-EOP - 71.8) / 71.8.
034000
034100*    Within 1% of the 71.8 transition point, treat N60 as already
034200*    the corrected value rather than risk either branch formula
034300*    returning something wildly off right at the boundary.
034400     IF  EOP-RATIO NOT LESS THAN -0.01
034500     AND EOP-RATIO NOT GREATER THAN 0.01
034600         MOVE N60              TO N-CORRECTED
034700         GO TO 3200-EXIT.
034800
034900     IF  RQ-EOP LESS THAN 71.8
035000         COMPUTE N-CORRECTED ROUNDED =
035100                 4 * N60 / (1 + (0.0418 * RQ-EOP))
035200     ELSE
035300         COMPUTE N-CORRECTED ROUNDED =
035400                 4 * N60 / (3.25 + (0.0104 * RQ-EOP)).
035500 3200-EXIT.
035600     EXIT.
035700
035800*****************************************************************
035900* Peck, Hanson & Thornburn (1974).  Domain: EOP not less than    *
036000* 24.  10/02/03 fix - was comparing against zero.  LN-ARG always  *
036100* comes out positive once this domain check has passed, which is *
036200* what lets 9500-LN-OF-VALUE skip its own sign check.            *
036300*****************************************************************
036400 3300-PECK.
036500     IF  RQ-EOP LESS THAN 24.00
036600         MOVE 'E2'             TO RS-STATUS-CODE
036700         GO TO 3300-EXIT.
036800
036900     COMPUTE LN-ARG ROUNDED = 1905 / RQ-EOP.
037000     PERFORM 9550-LOG10-OF-VALUE THRU 9550-EXIT.
037100     COMPUTE N-CORRECTED ROUNDED =
037200             0.77 * LOG10-RESULT * N60.
037300 3300-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700* Liao-Whitman (1986).  No published domain restriction, but a   *
037800* zero-or-negative EOP would still blow up the SQRT argument, so  *
037900* that one case is carried straight through unchanged rather     *
038000* than edited as an error - this shop treats it as a data        *
038100* problem for 3000's blanket cap, not a method-level E2.         *
038200*****************************************************************
038300 3400-LIAO-WHITMAN.
038400     IF  RQ-EOP GREATER THAN ZERO
038500         COMPUTE SQRT-ARG ROUNDED = 100 / RQ-EOP
038600         PERFORM 9400-SQRT-OF-VALUE THRU 9400-EXIT
038700         COMPUTE N-CORRECTED ROUNDED =
038800                 SQRT-RESULT * N60
038900     ELSE
039000         MOVE N60            TO N-CORRECTED.
039100 3400-EXIT.
039200     EXIT.
039300
039400*****************************************************************
039500* Skempton (1986).  No published domain restriction; the         *
039600* simplest of the five formulas, a single closed-form ratio with  *
039700* no series expansion and no boundary case to worry about.       *
039800*****************************************************************
039900 3500-SKEMPTON-OB.
040000     COMPUTE N-CORRECTED ROUNDED =
040100             (2 / (1 + (0.01044 * RQ-EOP))) * N60.
040200 3500-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600* Weighted-average design N over the influence-zone layer file,  *
040700* N-design = sum(Ni/i**2) / sum(1/i**2), layers read in REQ-ID,  *
040800* LAYER-SEQ order; GEOBAT-199 early-exit once the layer file     *
040900* sorts past this request's key.  UPSI-0 ON substitutes the      *
041000* minimum layer value instead.  A request with no layer records  *
041100* at all is not an error - DESIGN-N just comes back zero and the *
041200* field office reads RS-RESULT-4 of zero as "no layer data on    *
041300* file for this boring."                                        *
041400*****************************************************************
041500 4000-DESIGN-N-FROM-LAYERS.
041600*    999.99 seeds LAYER-MIN-N so the first real layer read always
041700*    compares lower and replaces it; this engine has no layer
041800*    value anywhere near that high.
041900     MOVE ZEROES          TO WEIGHTED-N-SUM WEIGHT-SUM.
042000     MOVE 999.99          TO LAYER-MIN-N.
042100     MOVE 'N'                   TO LYR-EOF-SW LYR-FOUND-SW.
042200
042300     OPEN INPUT GBC-LAYER-FILE.
042400     PERFORM 4100-READ-LAYER    THRU 4100-EXIT.
042500
042600*    GEOBAT-199 - bail out the moment the layer file sorts past
042700*    this request's REQ-ID rather than reading to physical EOF;
042800*    correct only because the file is REQ-ID/LAYER-SEQ ordered.
042900     PERFORM 4200-SCAN-LAYER    THRU 4200-EXIT
043000             UNTIL LYR-EOF
043100             OR    LY-REQ-ID GREATER THAN RQ-REQ-ID.              GEOBT199
043200
043300     CLOSE GBC-LAYER-FILE.
043400
043500*    TAKE-MIN-REQUESTED (UPSI-0 ON) substitutes the single lowest
043600*    layer value for the inverse-square-distance weighted average
043700*    - a conservative field-office override, not the default.
043800     IF  LYR-FOUND-ANY
043900         IF  TAKE-MIN-REQUESTED
044000             MOVE LAYER-MIN-N  TO DESIGN-N
044100         ELSE
044200             IF  WEIGHT-SUM GREATER THAN ZERO
044300                 COMPUTE DESIGN-N ROUNDED =
044400                         WEIGHTED-N-SUM / WEIGHT-SUM
044500             ELSE
044600                 MOVE ZEROES       TO DESIGN-N
044700     ELSE
044800         MOVE ZEROES               TO DESIGN-N.
044900
045000     COMPUTE RS-RESULT-4 ROUNDED = DESIGN-N.
045100 4000-EXIT.
045200     EXIT.
045300
045400*    Read-ahead pattern, same as the driver's own request read -
045500*    4200 always tests LY-REQ-ID against the record just read in.
045600 4100-READ-LAYER.
045700     READ GBC-LAYER-FILE
045800         AT END
045900             MOVE 'Y'             TO LYR-EOF-SW.
046000 4100-EXIT.
046100     EXIT.
046200
046300*    A layer belonging to some other request is simply skipped -
046400*    LY-REQ-ID LESS THAN RQ-REQ-ID layers were already passed by
046500*    an earlier request's scan and are never revisited.
046600 4200-SCAN-LAYER.
046700     IF  LY-REQ-ID EQUAL RQ-REQ-ID
046800         MOVE 'Y'                 TO LYR-FOUND-SW
046900         COMPUTE LAYER-SEQ-SQUARED =
047000                 LY-LAYER-SEQ * LY-LAYER-SEQ
047100         IF  LAYER-SEQ-SQUARED GREATER THAN ZERO
047200             COMPUTE LAYER-WEIGHT ROUNDED =
047300                     1 / LAYER-SEQ-SQUARED
047400             COMPUTE WEIGHTED-N-SUM ROUNDED =
047500                     WEIGHTED-N-SUM +
047600                     (LY-CORR-N-VALUE * LAYER-WEIGHT)
047700             COMPUTE WEIGHT-SUM ROUNDED =
047800                     WEIGHT-SUM + LAYER-WEIGHT
047900             IF  LY-CORR-N-VALUE LESS THAN LAYER-MIN-N
048000                 MOVE LY-CORR-N-VALUE TO LAYER-MIN-N.
048100
048200     PERFORM 4100-READ-LAYER      THRU 4100-EXIT.
048300 4200-EXIT.
048400     EXIT.
048500
048600
048700*****************************************************************
048800* Newton-Raphson SQRT.  Used only by Liao-Whitman.  Nine fixed   *
048900* iterations regardless of convergence - cheaper than testing    *
049000* for convergence on every pass, and nine is ample for the       *
049100* magnitude of argument this method ever hands it (100/EOP).     *
049200*****************************************************************
049300 9400-SQRT-OF-VALUE.
049400*    Guard against a zero-or-negative argument before seeding a
049500*    guess - dividing by a zero SQRT-GUESS in 9410 would abend.
049600     IF  SQRT-ARG NOT GREATER THAN ZERO
049700         MOVE ZEROES              TO SQRT-RESULT
049800         GO TO 9400-EXIT.
049900
050000     COMPUTE SQRT-GUESS = SQRT-ARG / 2.
050100     IF  SQRT-GUESS NOT GREATER THAN ZERO
050200         MOVE 1                   TO SQRT-GUESS.
050300
050400     MOVE 1                       TO SQRT-ITER.
050500     PERFORM 9410-SQRT-ITERATE THRU 9410-EXIT
050600             VARYING SQRT-ITER FROM 1 BY 1
050700             UNTIL SQRT-ITER GREATER THAN 9.
050800
050900     MOVE SQRT-GUESS           TO SQRT-RESULT.
051000 9400-EXIT.
051100     EXIT.
051200
051300*    One Newton-Raphson refinement: guess = (guess + arg/guess)/2.
051400 9410-SQRT-ITERATE.
051500     COMPUTE SQRT-GUESS ROUNDED =
051600             (SQRT-GUESS + (SQRT-ARG / SQRT-GUESS)) / 2.
051700 9410-EXIT.
051800     EXIT.
051900
052000*****************************************************************
052100* Natural log by repeated halving against LN(2), then the       *
052200* y=(x-1)/(x+1) series; LOG10 = LN(x) / LN(10).  Used only by    *
052300* Peck.  LN-ARG is always positive on entry (EOP and 1905       *
052400* are both positive and the Peck domain edit has already run),  *
052500* so there is no zero/negative guard here the way 9400 carries   *
052600* one for SQRT-ARG.                                              *
052700*****************************************************************
052800 9500-LN-OF-VALUE.
052900*    Halve the argument until it is small enough (<=2) for the
053000*    series to converge quickly; LN-HALVES counts how many times,
053100*    since each halving subtracts one LN(2) from the true answer.
053200     MOVE LN-ARG               TO LN-SCALED.
053300     MOVE 0                       TO LN-HALVES.
053400
053500     PERFORM 9510-HALVE-LN-ARG THRU 9510-EXIT
053600             UNTIL LN-SCALED NOT GREATER THAN 2.00000.
053700
053800     COMPUTE LN-Y ROUNDED =
053900             (LN-SCALED - 1) / (LN-SCALED + 1).
054000
054100*    Eight series terms (N=2 thru 9) after the seed term is ample
054200*    given Y is always small once the halving above has run.
054300     MOVE LN-Y                 TO LN-SUM LN-TERM.
054400     MOVE 1                       TO LN-N.
054500
054600     PERFORM 9520-LN-TERM THRU 9520-EXIT
054700             VARYING LN-N FROM 2 BY 1
054800             UNTIL LN-N GREATER THAN 9.
054900
055000*    Undo the halving: each halving removed one LN(2) from the
055100*    true logarithm, so LN-HALVES copies are added back here.
055200     COMPUTE LN-RESULT ROUNDED =
055300             (2 * LN-SUM) + (LN-HALVES * LN-2).
055400 9500-EXIT.
055500     EXIT.
055600
055700 9510-HALVE-LN-ARG.
055800     COMPUTE LN-SCALED = LN-SCALED / 2.
055900     ADD 1                        TO LN-HALVES.
056000 9510-EXIT.
056100     EXIT.
056200
056300*    One term of the y=(x-1)/(x+1) series: term *= y*y, summed
056400*    over odd denominators (2N-1).
056500 9520-LN-TERM.
056600     COMPUTE LN-TERM ROUNDED = LN-TERM * LN-Y * LN-Y.
056700     COMPUTE LN-SUM = LN-SUM +
056800             (LN-TERM / ((2 * LN-N) - 1)).
056900 9520-EXIT.
057000     EXIT.
057100
057200*    Peck's formula calls for LOG10, not LN - converted here
057300*    rather than carrying a second series expansion for LOG10.
057400 9550-LOG10-OF-VALUE.
057500     PERFORM 9500-LN-OF-VALUE     THRU 9500-EXIT.
057600     COMPUTE LOG10-RESULT ROUNDED = LN-RESULT / LN-10.
057700 9550-EXIT.
057800     EXIT.
057900
058000*****************************************************************
058100* Return to the GBC010 driver.                                   *
058200*****************************************************************
058300 9900-RETURN-TO-CALLER.
058400     GOBACK.
058500 9900-EXIT.
058600     EXIT.
