000100*****************************************************************
000200* GBC RESULT record definition.                                 *
000300*                                                               *
000400* One 80-byte result is written per request processed, whether  *
000500* or not the request passed validation.  RS-STATUS-CODE carries *
000600* 'OK' or the E1/E2/E3 error the engine raised; an error record *
000700* carries zero results but is still counted on the report.      *
000800*                                                               *
000900* RS-RESULT-1 thru RS-RESULT-4 change meaning by RS-REQ-TYPE:   *
001000*   U - qu, Nc, Nq, N-gamma                                     *
001100*   S - corrected N, N60, dilatancy N, N-design                 *
001200*   K - net safe BC, net allowable BC, (unused), (unused)       *
001300*                                                               *
001400* 2009-04-14  RPJ   Original layout.                            *
001500* 2011-09-02  RPJ   Widened to four result slots so the SPT     *
001600*                   engine could carry N60 and N-design         *
001700*                   alongside the corrected value.  GEOBAT-114. *
001800*****************************************************************
001900 01  RS-RECORD.
002000     02  RS-REQ-ID              PIC  X(06).
002100     02  RS-REQ-TYPE            PIC  X(01).
002200         88  RS-TYPE-UBC                VALUE 'U'.
002300         88  RS-TYPE-SPT                VALUE 'S'.
002400         88  RS-TYPE-SKEMPTON           VALUE 'K'.
002500     02  RS-METHOD-CODE         PIC  X(01).
002600     02  RS-RESULT-1            PIC S9(07)V99.
002700     02  RS-RESULT-2            PIC S9(07)V99.
002800     02  RS-RESULT-3            PIC S9(07)V99.
002900     02  RS-RESULT-4            PIC S9(07)V99.
003000     02  RS-STATUS-CODE         PIC  X(02).
003100         88  RS-STATUS-OK               VALUE 'OK'.
003200         88  RS-STATUS-BAD-SHAPE        VALUE 'E1'.
003300         88  RS-STATUS-BAD-EOP          VALUE 'E2'.
003400         88  RS-STATUS-BAD-METHOD       VALUE 'E3'.
003500     02  FILLER                 PIC  X(34).
