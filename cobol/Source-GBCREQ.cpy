000100*****************************************************************
000200* GBC FOUNDATION-ANALYSIS REQUEST record definition.            *
000300*                                                               *
000400* One 80-byte request drives one of the three GBC engines,      *
000500* selected by RQ-REQ-TYPE:  U = ultimate bearing capacity,      *
000600* S = SPT blow-count corrections, K = Skempton net safe/        *
000700* allowable capacity.  Requests arrive in REQ-ID order; the     *
000800* SPT influence-zone layer file (GBCLYR) carries the optional   *
000900* layer breakdown for 'S' requests bearing the same REQ-ID.     *
001000*                                                               *
001100* 2009-04-14  RPJ   Original layout, request types U/S only.    *
001200* 2011-09-02  RPJ   Added K (Skempton) request type and the     *
001300*                   SPT-N-VALUE field the K engine standardizes *
001400*                   against.  Ticket GEOBAT-114.                *
001500* 2013-01-08  RDF   Added LOCAL-SHEAR-FLAG for the Terzaghi     *
001600*                   local-shear option.  Ticket GEOBAT-162.     *
001700*****************************************************************
001800 01  RQ-RECORD.
001900     02  RQ-REQ-ID              PIC  X(06).
002000     02  RQ-REQ-TYPE            PIC  X(01).
002100         88  RQ-TYPE-UBC                VALUE 'U'.
002200         88  RQ-TYPE-SPT                VALUE 'S'.
002300         88  RQ-TYPE-SKEMPTON           VALUE 'K'.
002400     02  RQ-METHOD-CODE         PIC  X(01).
002500         88  RQ-METHOD-TERZAGHI         VALUE 'T'.
002600         88  RQ-METHOD-MEYERHOF         VALUE 'M'.
002700         88  RQ-METHOD-HANSEN           VALUE 'H'.
002800         88  RQ-METHOD-VESIC            VALUE 'V'.
002900         88  RQ-METHOD-GIBBS-HOLTZ      VALUE 'G'.
003000         88  RQ-METHOD-BAZARAA-PECK     VALUE 'B'.
003100         88  RQ-METHOD-PECK             VALUE 'P'.
003200         88  RQ-METHOD-LIAO-WHITMAN     VALUE 'L'.
003300         88  RQ-METHOD-SKEMPTON-OB      VALUE 'K'.
003400     02  RQ-SHAPE-CODE          PIC  X(01).
003500         88  RQ-SHAPE-STRIP             VALUE 'S'.
003600         88  RQ-SHAPE-SQUARE            VALUE 'Q'.
003700         88  RQ-SHAPE-CIRCULAR          VALUE 'C'.
003800         88  RQ-SHAPE-RECTANGLE         VALUE 'R'.
003900     02  RQ-COHESION            PIC S9(04)V99.
004000     02  RQ-FRICTION-ANGLE      PIC S9(02)V99.
004100     02  RQ-UNIT-WEIGHT         PIC S9(03)V99.
004200     02  RQ-FNDN-DEPTH          PIC S9(03)V99.
004300     02  RQ-FNDN-WIDTH          PIC S9(03)V99.
004400     02  RQ-FNDN-LENGTH         PIC S9(03)V99.
004500     02  RQ-ECCENTRICITY        PIC S9(01)V99.
004600     02  RQ-BETA                PIC S9(02)V99.
004700     02  RQ-VERT-LOAD           PIC S9(05)V99.
004800     02  RQ-LOCAL-SHEAR-FLAG    PIC  X(01).
004900         88  RQ-LOCAL-SHEAR-ON          VALUE 'Y'.
005000     02  RQ-EOP                 PIC S9(03)V99.
005100     02  RQ-SPT-N-VALUE         PIC  9(03).
005200     02  FILLER                 PIC  X(18).
