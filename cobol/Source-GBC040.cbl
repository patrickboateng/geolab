000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GBC040.
000300 AUTHOR.  J. R. HALVORSEN.
000400 INSTALLATION.  MIDLAND SOILS AND FOUNDATIONS CO. - I S DEPT.
000500 DATE-WRITTEN.  02/03/1987.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* GBC - Geotechnical Bearing-Capacity Batch                     *
001100*                                                               *
001200* Skempton (1957) net safe / net allowable bearing-capacity     *
001300* module for cohesive soils.  CALLed once by the GBC010 batch   *
001400* driver for every 'K' request read from the foundation-        *
001500* analysis request file.  Derives Nc from footing shape and the *
001600* Df/B ratio (capped per shape), then applies the standard      *
001700* Skempton formula BC = 2.N.Nc to the record's standardized     *
001800* SPT-N-VALUE for both the net safe and net allowable results   *
001900* (this shop has never had a second, design-N-based input for a *
002000* 'K' record - see the 1989 note below).                        *
002100*                                                               *
002200* Shares its foundation-geometry normalization (2000 series)    *
002300* with GBC020; the two copies are kept in step by hand rather   *
002400* than by COPY, since the two programs took on the rule at      *
002500* different times and nobody wanted to touch GBC020's LINKAGE   *
002600* for the sake of a four-paragraph block.  Whoever changes one  *
002700* copy of 2000-NORMALIZE-GEOMETRY is on the hook for the other. *
002800*                                                               *
002900* Date       UserID   Description                               *
003000* ---------- -------- ----------------------------------------- *
003100* 02/03/1987 JRH      Original - strip and square/circular Nc    *
003200*                     only.                                     *
003300* 07/09/1987 JRH      Added rectangular Nc (Df/B <= 2.5 and      *
003400*                     > 2.5 branches).                           *
003500* 11/30/1988 MTO      Corrected square/circular cap - was        *
003600*                     capping at 7.5 (the strip cap); Skempton's *
003700*                     own chart caps square/circular at 9.       *
003800* 04/17/1989 JRH      Field office asked about a design-N-based  *
003900*                     second result; held for GBC030's weighted- *
004000*                     average N-design but no request record    *
004100*                     carries one today, so net allowable is     *
004200*                     computed from the same standardized N as   *
004300*                     net safe until a record layout change is   *
004400*                     approved.                                  *
004500* 09/21/1992 MTO      Effective width (B-2e) centralized to      *
004600*                     match the 2000 geometry paragraph in       *
004700*                     GBC020 per the same 03/27/92 audit.        *
004800* 07/19/1998 JRH      YEAR 2000 - no stored dates in this        *
004900*                     program; reviewed per corporate Y2K        *
005000*                     remediation project GEOBAT-Y2K, no change  *
005100*                     required.  Signed off JRH.                 *
005200* 02/24/1999 MTO      Re-reviewed under GEOBAT-Y2K closeout -    *
005300*                     confirmed no 2-digit year fields exist.   *
005400* 06/11/2002 JRH      Added E3 edit - METHOD-CODE is not         *
005500*                     meaningful for a 'K' request but a non-    *
005600*                     blank value was slipping through           *
005700*                     unflagged.  GEOBAT-259.                    *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600
006700 01  SOIL-GEOM-WORK.
006800     05  EFF-WIDTH          PIC S9(03)V9(05) COMP-3 VALUE ZERO.
006900     05  EFF-LENGTH         PIC S9(03)V9(05) COMP-3 VALUE ZERO.
007000 01  SOIL-GEOM-DUMP REDEFINES SOIL-GEOM-WORK
007100                            PIC S9(06)V9(10) COMP-3.
007200
007300 01  K-RATIO-AREA.
007400     05  K-RATIO            PIC S9(03)V9(05) COMP-3 VALUE ZERO.
007500 01  K-RATIO-2DP REDEFINES K-RATIO-AREA
007600                            PIC S9(03)V99 COMP-3.
007700
007800 01  BW-RATIO            PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
007900 01  BW-RATIO-2DP REDEFINES BW-RATIO
008000                            PIC S9(03)V99 COMP-3.
008100
008200 01  NC                  PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
008300 77  NC-CAP              PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
008400 01  NET-SAFE-BC         PIC S9(07)V9(05) COMP-3 VALUE ZEROES.
008500 01  NET-ALLOW-BC        PIC S9(07)V9(05) COMP-3 VALUE ZEROES.
008600
008700 77  VALID-SHAPE-SW      PIC X(01) VALUE 'Y'.
008800     88  SHAPE-IS-VALID          VALUE 'Y'.
008900
009000 LINKAGE SECTION.
009100 COPY GBCREQ.
009200 COPY GBCRES.
009300
009400 PROCEDURE DIVISION USING RQ-RECORD RS-RECORD.
009500
009600*****************************************************************
009700* Main process.  Each step is skipped once RS-STATUS-CODE has   *
009800* been set off 'OK' by an earlier step - there is no separate   *
009900* error-handling paragraph, each paragraph just guards its own  *
010000* entry with IF RS-STATUS-OK so a bad record falls all the way  *
010100* through to 9900 with whatever E-code was last set.            *
010200*****************************************************************
010300     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
010400     PERFORM 1100-VALIDATE-METHOD   THRU 1100-EXIT.
010500
010600*    Geometry only matters once METHOD-CODE has cleared 1100.
010700     IF  RS-STATUS-OK
010800         PERFORM 2000-NORMALIZE-GEOMETRY THRU 2000-EXIT.
010900
011000*    Nc and the two capacities are meaningless on bad geometry,
011100*    so both are skipped together behind one status test.
011200     IF  RS-STATUS-OK
011300         PERFORM 3000-SKEMPTON-NC        THRU 3000-EXIT
011400         PERFORM 4000-SKEMPTON-CAPACITY  THRU 4000-EXIT.
011500
011600     PERFORM 9900-RETURN-TO-CALLER  THRU 9900-EXIT.
011700
011800*****************************************************************
011900* Clear result record and echo key fields.  Done first so a     *
012000* record that fails validation still returns a clean RS-RECORD  *
012100* with the key fields populated instead of whatever garbage was *
012200* left in the LINKAGE area by the prior CALL.                   *
012300*****************************************************************
012400 1000-INITIALIZE.
012500     MOVE SPACES              TO RS-RECORD.
012600     MOVE ZEROES              TO RS-RESULT-1 RS-RESULT-2
012700                                  RS-RESULT-3 RS-RESULT-4.
012800     MOVE RQ-REQ-ID           TO RS-REQ-ID.
012900     MOVE RQ-REQ-TYPE         TO RS-REQ-TYPE.
013000     MOVE RQ-METHOD-CODE      TO RS-METHOD-CODE.
013100     MOVE 'OK'                TO RS-STATUS-CODE.
013200*    Work fields are cleared here too so a second CALL against a
013300*    reused LINKAGE area (batch testing) never carries a prior
013400*    request's NC or capacity forward by accident.
013500     MOVE ZEROES              TO NC NET-SAFE-BC
013600                                  NET-ALLOW-BC.
013700 1000-EXIT.
013800     EXIT.
013900
014000*****************************************************************
014100* GEOBAT-259 - METHOD-CODE carries no meaning on a 'K' request;  *
014200* it must still be blank or the record is flagged.               *
014300*****************************************************************
014400 1100-VALIDATE-METHOD.
014500     IF  RQ-METHOD-CODE NOT EQUAL SPACE                           GEOBT259
014600         MOVE 'E3'             TO RS-STATUS-CODE.                 GEOBT259
014700 1100-EXIT.
014800     EXIT.
014900
015000*****************************************************************
015100* Foundation geometry module - hand-carried from GBC020's 2000   *
015200* paragraph; keep the two in step by hand when either changes.   *
015300* Effective width strips out load eccentricity per Meyerhof's    *
015400* effective-area rule before anything downstream sees the        *
015500* footing dimensions; B/L and Df/B ratios come out of this       *
015600* paragraph too since every method needs them.                   *
015700*****************************************************************
015800 2000-NORMALIZE-GEOMETRY.
015900     MOVE 'N'                  TO VALID-SHAPE-SW.
016000
016100*    Strip footing - EFF-LENGTH and BW-RATIO have no meaning for
016200*    an infinite strip, so both are forced to zero rather than
016300*    left holding whatever the LINKAGE area carried in.
016400     IF  RQ-SHAPE-STRIP
016500         MOVE 'Y'              TO VALID-SHAPE-SW
016600         COMPUTE EFF-WIDTH =
016700                 RQ-FNDN-WIDTH - (2 * RQ-ECCENTRICITY)
016800         MOVE ZEROES           TO EFF-LENGTH
016900         MOVE ZEROES           TO BW-RATIO
017000         GO TO 2000-RATIOS.
017100
017200*    Square and circular footings are both treated as B=L for
017300*    purposes of Nc, so EFF-LENGTH just echoes EFF-WIDTH and the
017400*    ratio is fixed at 1.0 rather than computed.
017500     IF  RQ-SHAPE-SQUARE OR RQ-SHAPE-CIRCULAR
017600         MOVE 'Y'              TO VALID-SHAPE-SW
017700         COMPUTE EFF-WIDTH =
017800                 RQ-FNDN-WIDTH - (2 * RQ-ECCENTRICITY)
017900         MOVE EFF-WIDTH     TO EFF-LENGTH
018000         MOVE 1.00000          TO BW-RATIO
018100         GO TO 2000-RATIOS.
018200
018300*    Rectangle needs a real FNDN-LENGTH to divide by - a zero or
018400*    missing length here is an edit failure (E1), not a zero
018500*    bearing-capacity answer.
018600     IF  RQ-SHAPE-RECTANGLE
018700         IF  RQ-FNDN-LENGTH NOT GREATER THAN ZERO
018800             MOVE 'E1'         TO RS-STATUS-CODE
018900             GO TO 2000-EXIT
019000         ELSE
019100             MOVE 'Y'          TO VALID-SHAPE-SW
019200             COMPUTE EFF-WIDTH =
019300                     RQ-FNDN-WIDTH - (2 * RQ-ECCENTRICITY)
019400             MOVE RQ-FNDN-LENGTH TO EFF-LENGTH
019500             COMPUTE BW-RATIO ROUNDED =
019600                     EFF-WIDTH / EFF-LENGTH
019700             GO TO 2000-RATIOS.
019800
019900*    None of the three shape tests above fired - RQ-SHAPE-CODE
020000*    carries something this program does not recognize.
020100     IF  NOT SHAPE-IS-VALID
020200         MOVE 'E1'             TO RS-STATUS-CODE
020300         GO TO 2000-EXIT.
020400
020500*    Df/B - used later to select the Skempton Nc formula and its
020600*    cap; zero EFF-WIDTH (should not occur once shape has been
020700*    validated above) is guarded against a divide exception.
020800 2000-RATIOS.
020900     IF  EFF-WIDTH GREATER THAN ZERO
021000         COMPUTE K-RATIO ROUNDED =
021100                 RQ-FNDN-DEPTH / EFF-WIDTH
021200     ELSE
021300         MOVE ZEROES           TO K-RATIO.
021400 2000-EXIT.
021500     EXIT.
021600
021700*****************************************************************
021800* Nc by shape.  11/30/88 fix - square/circular caps at 9, not    *
021900* 7.5.  Skempton's chart gives Nc as a function of Df/B that      *
022000* flattens out past roughly Df/B=4 - the cap below stands in for *
022100* reading the flat part of the chart rather than extrapolating   *
022200* the straight-line formula forever.                             *
022300*****************************************************************
022400 3000-SKEMPTON-NC.
022500*    Strip: Nc = 5(1+0.2.Df/B), capped at 7.5.
022600     IF  RQ-SHAPE-STRIP
022700         COMPUTE NC ROUNDED = 5 * (1 + (0.2 * K-RATIO))
022800         MOVE 7.50000           TO NC-CAP
022900         GO TO 3000-CAP.
023000
023100*    Square/circular: Nc = 6(1+0.2.Df/B), capped at 9 - the
023200*    11/30/88 correction, chart cap for B=L footings.
023300     IF  RQ-SHAPE-SQUARE OR RQ-SHAPE-CIRCULAR
023400         COMPUTE NC ROUNDED = 6 * (1 + (0.2 * K-RATIO))           MTO8811
023500         MOVE 9.00000           TO NC-CAP                         MTO8811
023600         GO TO 3000-CAP.
023700
023800*    Rectangle: the B/L term scales the strip or square formula
023900*    depending which side of Df/B=2.5 the footing falls on, per
024000*    the 07/09/87 addition; cap is the square/circular value of 9
024100*    since a rectangle approaches square behavior as B/L -> 1.
024200     IF  K-RATIO NOT GREATER THAN 2.50000
024300         COMPUTE NC ROUNDED =
024400                 5 * (1 + (0.2 * BW-RATIO)) *
024500                 (1 + (0.2 * K-RATIO))
024600     ELSE
024700         COMPUTE NC ROUNDED =
024800                 7.5 * (1 + (0.2 * BW-RATIO)).
024900     MOVE 9.00000               TO NC-CAP.
025000
025100*    Chart value never exceeds its shape's ceiling regardless of
025200*    how deep Df/B computes out to.
025300 3000-CAP.
025400     IF  NC GREATER THAN NC-CAP
025500         MOVE NC-CAP          TO NC.
025600 3000-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000* Net safe BC = 2.N60.Nc ; net allowable BC = 2.Ndesign.Nc, both *
026100* applied here to the record's standardized SPT-N-VALUE per the  *
026200* 04/17/89 note above.                                           *
026300*****************************************************************
026400 4000-SKEMPTON-CAPACITY.
026500*    Skempton's net safe value is the chart-based figure for the
026600*    blow count as recorded.
026700     COMPUTE NET-SAFE-BC ROUNDED =
026800             2 * RQ-SPT-N-VALUE * NC.
026900*    Net allowable should use GBC030's influence-zone weighted
027000*    N-design in place of the raw SPT-N-VALUE, but the request
027100*    record carries only one N field today (see 04/17/89 above),
027200*    so the two results are computed identically pending that
027300*    layout change.
027400     COMPUTE NET-ALLOW-BC ROUNDED =
027500             2 * RQ-SPT-N-VALUE * NC.
027600
027700     COMPUTE RS-RESULT-1 ROUNDED = NET-SAFE-BC.
027800     COMPUTE RS-RESULT-2 ROUNDED = NET-ALLOW-BC.
027900 4000-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300* Return to the GBC010 driver.  No files of its own to close -   *
028400* RS-RECORD has already been built in LINKAGE by 1000 and 4000,  *
028500* the driver writes the detail line from there.                  *
028600*****************************************************************
028700 9900-RETURN-TO-CALLER.
028800     GOBACK.
028900 9900-EXIT.
029000     EXIT.
