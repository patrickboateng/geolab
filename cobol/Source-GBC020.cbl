000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GBC020.
000300 AUTHOR.  J. R. HALVORSEN AND M. T. OKAFOR.
000400 INSTALLATION.  MIDLAND SOILS AND FOUNDATIONS CO. - I S DEPT.
000500 DATE-WRITTEN.  03/11/1986.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* GBC - Geotechnical Bearing-Capacity Batch                     *
001100*                                                               *
001200* Ultimate Bearing Capacity (UBC) engine.  CALLed once by the   *
001300* GBC010 batch driver for every 'U' request read from the      *
001400* foundation-analysis request file.  Computes the bearing-     *
001500* capacity factors Nc/Nq/Ngamma and the ultimate bearing        *
001600* capacity QU for whichever of the four classical methods the  *
001700* request's METHOD-CODE selects:                                *
001800*      T - Terzaghi (strip/square/circular/rectangular, with   *
001900*          optional local-shear reduction)                     *
002000*      M - Meyerhof                                             *
002100*      H - Hansen                                               *
002200*      V - Vesic                                                *
002300*                                                               *
002400* This program has no files of its own.  It is LINKed the      *
002500* request record and the result record by the driver and       *
002600* returns QU in RS-RESULT-1, Nc/Nq/Ngamma in RS-RESULT-2 thru   *
002700* RS-RESULT-4.  An unknown SHAPE-CODE sets STATUS-CODE E1; an   *
002800* unknown METHOD-CODE sets E3.  Compiler has no trig or         *
002900* exponential intrinsics on this shop's COBOL subset, so SIN,   *
003000* COS, TAN, ARCTAN and EXP are carried as series-expansion      *
003100* paragraphs at the bottom of this program (9100 thru 9400).    *
003200*                                                               *
003300* Date       UserID   Description                               *
003400* ---------- -------- ----------------------------------------- *
003500* 03/11/1986 JRH      Original - Terzaghi strip/square only.    *
003600* 07/22/1986 JRH      Added circular and rectangular Terzaghi   *
003700*                     shape variants.                           *
003800* 01/09/1987 MTO      Added Meyerhof method (4000/5000 series). *
003900* 06/14/1987 MTO      Added Hansen method.                      *
004000* 11/02/1987 JRH      Added Vesic method.                       *
004100* 04/18/1988 JRH      Added LOCAL-SHEAR-FLAG reduction for      *
004200*                     Terzaghi per ASCE committee note.         *
004300* 09/30/1989 MTO      Factored common Nc/Nq into 5100 so        *
004400*                     Meyerhof/Hansen/Vesic share one routine.  *
004500* 02/12/1990 MTO      Factored common QU summation into 8000 -  *
004600*                     Meyerhof/Hansen/Vesic now share it.       *
004700* 08/05/1991 JRH      Corrected Hansen inclination factor - was *
004800*                     using B*L in the denominator transposed.  *
004900* 03/27/1992 MTO      Effective width (B-2e) centralized in the *
005000*                     2000 geometry paragraph per audit finding.*
005100* 10/14/1993 JRH      Added E1 when rectangular request carries *
005200*                     zero FNDN-LENGTH.                         *
005300* 05/09/1995 MTO      Tightened ARCTAN series - 4300 depth      *
005400*                     factor case (k > 1) was short by 2 terms  *
005500*                     and drifting past the 2nd decimal.        *
005600* 12/02/1996 JRH      Added PHI-ZERO-TOLERANCE compare for   *
005700*                     Terzaghi Nc = 5.7 case - exact zero       *
005800*                     compare was missing cohesive-only soils.  *
005900* 07/19/1998 MTO      YEAR 2000 - no stored dates in this       *
006000*                     program; reviewed per corporate Y2K       *
006100*                     remediation project GEOBAT-Y2K, no change *
006200*                     required.  Signed off MTO.                *
006300* 02/24/1999 JRH      Re-reviewed under GEOBAT-Y2K closeout -   *
006400*                     confirmed no 2-digit year fields exist.   *
006500* 11/11/2000 MTO      Packed the bearing-capacity factor work  *
006600*                     fields as COMP-3 - were DISPLAY and      *
006700*                     chewing CPU on the large end-of-quarter   *
006800*                     batch.  Ticket GEOBAT-241.                *
006900* 04/03/2002 JRH      Added E3 edit ahead of method dispatch -  *
007000*                     a blank METHOD-CODE was falling through   *
007100*                     to Terzaghi by accident.  GEOBAT-268.     *
007200* 09/17/2003 MTO      Vesic shape factors for circular footings *
007300*                     were using the square-footing sq formula -*
007400*                     corrected to match Vesic (1973).  GEOBAT- *
007500*                     284.                                      *
007600*****************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100
008200 DATA DIVISION.
008300 WORKING-STORAGE SECTION.
008400
008500*****************************************************************
008600* Mathematical constants.                                       *
008700*****************************************************************
008800 01  PI                  PIC S9(01)V9(09) COMP-3 VALUE
008900                                 3.141592654.
009000 01  DEG-TO-RAD          PIC S9(01)V9(09) COMP-3 VALUE
009100                                 0.017453293.
009200 01  TWO-THIRDS          PIC S9(01)V9(09) COMP-3 VALUE
009300                                 0.666666667.
009400 01  PHI-ZERO-TOLERANCE  PIC S9(01)V9(05) COMP-3 VALUE 0.00010.
009500
009600*****************************************************************
009700* Working soil and geometry properties (post local-shear,        *
009800* post effective-width).  Redefined once as a single packed      *
009900* field for the GEOBAT-241 performance-trace dump.               *
010000*****************************************************************
010100 01  SOIL-GEOM-WORK.
010200     05  EFF-COHESION       PIC S9(04)V9(05) COMP-3 VALUE ZERO.
010300     05  EFF-FRICTION-ANGLE PIC S9(03)V9(05) COMP-3 VALUE ZERO.
010400     05  EFF-WIDTH          PIC S9(03)V9(05) COMP-3 VALUE ZERO.
010500     05  EFF-LENGTH         PIC S9(03)V9(05) COMP-3 VALUE ZERO.
010600 01  SOIL-GEOM-DUMP REDEFINES SOIL-GEOM-WORK
010700                            PIC S9(13)V9(20) COMP-3.
010800
010900 01  K-RATIO-AREA.
011000     05  K-RATIO            PIC S9(03)V9(05) COMP-3 VALUE ZERO.
011100 01  K-RATIO-2DP REDEFINES K-RATIO-AREA
011200                            PIC S9(03)V99 COMP-3.
011300
011400 01  BW-RATIO            PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
011500 01  BW-RATIO-2DP REDEFINES BW-RATIO
011600                            PIC S9(03)V99 COMP-3.
011700
011800*****************************************************************
011900* Bearing-capacity factors and shape/depth/inclination factors.  *
012000*****************************************************************
012100 01  NQ                  PIC S9(05)V9(05) COMP-3 VALUE ZEROES.
012200 01  NC                  PIC S9(05)V9(05) COMP-3 VALUE ZEROES.
012300 01  NGAMMA              PIC S9(05)V9(05) COMP-3 VALUE ZEROES.
012400
012500 01  SC                  PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
012600 01  SQ                  PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
012700 01  SGAMMA              PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
012800 01  DC                  PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
012900 01  DQ                  PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
013000 01  DGAMMA              PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
013100 01  IC                  PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
013200 01  IQ                  PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
013300 01  IGAMMA              PIC S9(03)V9(05) COMP-3 VALUE ZEROES.
013400
013500 01  X1                  PIC S9(07)V9(05) COMP-3 VALUE ZEROES.
013600 01  X2                  PIC S9(07)V9(05) COMP-3 VALUE ZEROES.
013700 01  X3                  PIC S9(07)V9(05) COMP-3 VALUE ZEROES.
013800 01  QULT                PIC S9(07)V9(05) COMP-3 VALUE ZEROES.
013900
014000*****************************************************************
014100* Small math-library work fields (series expansions).            *
014200*****************************************************************
014300 01  TRIG-ARG            PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
014400 01  TRIG-TERM           PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
014500 01  TRIG-SUM            PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
014600 01  TRIG-POWER          PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
014700 01  TRIG-SIGN           PIC S9(01)     COMP   VALUE ZEROES.
014800 77  TRIG-N              PIC S9(04)     COMP   VALUE ZEROES.
014900 01  TRIG-RESULT         PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
015000
015100 01  ATAN-ARG            PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
015200 01  ATAN-HALF           PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
015300 01  ATAN-RESULT-RAD     PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
015400 01  ATAN-COMPLEMENT-SW  PIC X(01)      VALUE 'N'.
015500     88  ATAN-COMPLEMENT         VALUE 'Y'.
015600 01  ATAN-SQRT-WORK      PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
015700 01  SQRT-GUESS          PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
015800 77  SQRT-ITER           PIC S9(02)      COMP   VALUE ZEROES.
015900
016000 01  EXP-ARG             PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
016100 01  EXP-SCALED          PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
016200 01  EXP-TERM            PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
016300 01  EXP-SUM             PIC S9(03)V9(09) COMP-3 VALUE ZEROES.
016400 77  EXP-N               PIC S9(02)      COMP   VALUE ZEROES.
016500 77  EXP-SQUARES         PIC S9(02)      COMP   VALUE ZEROES.
016600 01  EXP-RESULT          PIC S9(05)V9(09) COMP-3 VALUE ZEROES.
016700
016800 77  VALID-METHOD-SW     PIC X(01) VALUE 'Y'.
016900     88  METHOD-IS-VALID         VALUE 'Y'.
017000 77  VALID-SHAPE-SW      PIC X(01) VALUE 'Y'.
017100     88  SHAPE-IS-VALID          VALUE 'Y'.
017200
017300 LINKAGE SECTION.
017400 COPY GBCREQ.
017500 COPY GBCRES.
017600
017700 PROCEDURE DIVISION USING RQ-RECORD RS-RECORD.
017800
017900*****************************************************************
018000* Main process.                                                 *
018100*****************************************************************
018200     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
018300*    Geometry and method-select are both skipped once RS-STATUS-
018400*    CODE has gone to an E-series value - no point computing a
018500*    capacity against a foundation the edits have already failed.
018600     PERFORM 1100-VALIDATE-METHOD   THRU 1100-EXIT.
018700
018800     IF  RS-STATUS-OK
018900         PERFORM 2000-NORMALIZE-GEOMETRY THRU 2000-EXIT.
019000
019100     IF  RS-STATUS-OK
019200         PERFORM 3000-SELECT-METHOD THRU 3000-EXIT.
019300
019400     PERFORM 9900-RETURN-TO-CALLER  THRU 9900-EXIT.
019500
019600*****************************************************************
019700* Clear the result record and echo the request key fields.      *
019800*****************************************************************
019900 1000-INITIALIZE.
020000*    Work fields are cleared on every CALL - LINKAGE does not
020100*    guarantee a fresh copy between requests on some compilers.
020200     MOVE SPACES             TO RS-RECORD.
020300     MOVE ZEROES             TO RS-RESULT-1 RS-RESULT-2
020400                                 RS-RESULT-3 RS-RESULT-4.
020500     MOVE RQ-REQ-ID          TO RS-REQ-ID.
020600     MOVE RQ-REQ-TYPE        TO RS-REQ-TYPE.
020700     MOVE RQ-METHOD-CODE     TO RS-METHOD-CODE.
020800     MOVE 'OK'               TO RS-STATUS-CODE.
020900     MOVE ZEROES             TO NQ NC NGAMMA
021000                                 SC SQ SGAMMA
021100                                 DC DQ DGAMMA
021200                                 IC IQ IGAMMA
021300                                 X1 X2 X3 QULT.
021400 1000-EXIT.
021500     EXIT.
021600
021700*****************************************************************
021800* GEOBAT-268 - a blank or unrecognized METHOD-CODE must not      *
021900* fall through to Terzaghi by default.                           *
022000*****************************************************************
022100 1100-VALIDATE-METHOD.
022200*    Straight switch, not a GO TO dispatch - the four valid
022300*    method codes are each their own 88-level on RQ-METHOD-CODE.
022400     MOVE 'N'                TO VALID-METHOD-SW.
022500     IF  RQ-METHOD-TERZAGHI
022600     OR  RQ-METHOD-MEYERHOF
022700     OR  RQ-METHOD-HANSEN
022800     OR  RQ-METHOD-VESIC
022900         MOVE 'Y'            TO VALID-METHOD-SW.
023000
023100     IF  NOT METHOD-IS-VALID
023200         MOVE 'E3'           TO RS-STATUS-CODE.
023300 1100-EXIT.
023400     EXIT.
023500
023600*****************************************************************
023700* Foundation geometry module (hand-carried into GBC040 as well - *
023800* see that program's 2000 paragraph).  Normalizes shape, derives *
023900* effective width, and the Df/B and B/L ratios used throughout.  *
024000*****************************************************************
024100 2000-NORMALIZE-GEOMETRY.
024200*    Strip footings carry no RQ-FNDN-LENGTH on the request record -
024300*    EFF-LENGTH and BW-RATIO are forced to zero rather than left
024400*    at whatever WORKING-STORAGE happened to hold beforehand.
024500     MOVE 'N'                TO VALID-SHAPE-SW.
024600
024700     IF  RQ-SHAPE-STRIP
024800         MOVE 'Y'            TO VALID-SHAPE-SW
024900         COMPUTE EFF-WIDTH =
025000                 RQ-FNDN-WIDTH - (2 * RQ-ECCENTRICITY)
025100         MOVE ZEROES         TO EFF-LENGTH
025200         MOVE ZEROES         TO BW-RATIO
025300         GO TO 2000-RATIOS.
025400*    K-RATIO (Df/B) feeds the depth-factor paragraphs below; left
025500*    at zero for a strip footing with no effective width yet.
025600
025700     IF  RQ-SHAPE-SQUARE OR RQ-SHAPE-CIRCULAR
025800         MOVE 'Y'            TO VALID-SHAPE-SW
025900         COMPUTE EFF-WIDTH =
026000                 RQ-FNDN-WIDTH - (2 * RQ-ECCENTRICITY)
026100         MOVE EFF-WIDTH   TO EFF-LENGTH
026200         MOVE 1.00000        TO BW-RATIO
026300         GO TO 2000-RATIOS.
026400
026500     IF  RQ-SHAPE-RECTANGLE
026600         IF  RQ-FNDN-LENGTH NOT GREATER THAN ZERO
026700             MOVE 'E1'       TO RS-STATUS-CODE
026800             GO TO 2000-EXIT
026900         ELSE
027000             MOVE 'Y'        TO VALID-SHAPE-SW
027100             COMPUTE EFF-WIDTH =
027200                     RQ-FNDN-WIDTH - (2 * RQ-ECCENTRICITY)
027300             MOVE RQ-FNDN-LENGTH TO EFF-LENGTH
027400             COMPUTE BW-RATIO ROUNDED =
027500                     EFF-WIDTH / EFF-LENGTH
027600             GO TO 2000-RATIOS.
027700
027800     IF  NOT SHAPE-IS-VALID
027900         MOVE 'E1'           TO RS-STATUS-CODE
028000         GO TO 2000-EXIT.
028100
028200 2000-RATIOS.
028300     IF  EFF-WIDTH GREATER THAN ZERO
028400         COMPUTE K-RATIO ROUNDED =
028500                 RQ-FNDN-DEPTH / EFF-WIDTH
028600     ELSE
028700         MOVE ZEROES         TO K-RATIO.
028800
028900 2000-EXIT.
029000     EXIT.
029100
029200*****************************************************************
029300* Dispatch to the requested method.  RQ-METHOD-CODE has already  *
029400* been edited by 1100; this paragraph just routes.               *
029500*****************************************************************
029600 3000-SELECT-METHOD.
029700*    Exactly one of the four IFs fires - 1100 has already edited
029800*    METHOD-CODE down to one of TERZAGHI/MEYERHOF/HANSEN/VESIC.
029900     IF  RQ-METHOD-TERZAGHI
030000         PERFORM 4000-TERZAGHI-METHOD THRU 4000-EXIT.
030100
030200     IF  RQ-METHOD-MEYERHOF
030300         PERFORM 5000-MEYERHOF-METHOD THRU 5000-EXIT.
030400
030500     IF  RQ-METHOD-HANSEN
030600         PERFORM 6000-HANSEN-METHOD   THRU 6000-EXIT.
030700
030800     IF  RQ-METHOD-VESIC
030900         PERFORM 7000-VESIC-METHOD    THRU 7000-EXIT.
031000
031100     IF  RS-STATUS-OK
031200         COMPUTE RS-RESULT-1 ROUNDED = QULT
031300         COMPUTE RS-RESULT-2 ROUNDED = NC
031400         COMPUTE RS-RESULT-3 ROUNDED = NQ
031500         COMPUTE RS-RESULT-4 ROUNDED = NGAMMA.
031600 3000-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000* TERZAGHI METHOD                                                *
032100*****************************************************************
032200 4000-TERZAGHI-METHOD.
032300*    Cohesion and friction angle are copied to EFF- fields here so
032400*    the local-shear adjustment below can overwrite them without
032500*    disturbing the request record's own RQ- values.
032600     MOVE RQ-COHESION        TO EFF-COHESION.
032700     MOVE RQ-FRICTION-ANGLE  TO EFF-FRICTION-ANGLE.
032800
032900     IF  RQ-LOCAL-SHEAR-ON
033000         PERFORM 4100-LOCAL-SHEAR-ADJUST THRU 4100-EXIT.
033100
033200     PERFORM 4200-TERZAGHI-FACTORS   THRU 4200-EXIT.
033300     PERFORM 4300-TERZAGHI-QULT      THRU 4300-EXIT.
033400 4000-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800* Local-shear reduction: c' = (2/3)c ; phi' = arctan((2/3)tan    *
033900* phi), result held in degrees for the remainder of this         *
034000* program.                                                       *
034100*****************************************************************
034200 4100-LOCAL-SHEAR-ADJUST.
034300*    Terzaghi's own local-shear knockdown - UPSI or job parameter
034400*    does not control this, RQ-LOCAL-SHEAR-ON is a per-request flag.
034500     COMPUTE EFF-COHESION ROUNDED =
034600             TWO-THIRDS * EFF-COHESION.
034700
034800     COMPUTE TRIG-ARG = EFF-FRICTION-ANGLE * DEG-TO-RAD.
034900     PERFORM 9100-SIN-OF-RADIANS THRU 9100-EXIT.
035000     MOVE TRIG-RESULT      TO ATAN-SQRT-WORK.
035100     PERFORM 9150-COS-OF-RADIANS THRU 9150-EXIT.
035200     IF  TRIG-RESULT NOT EQUAL ZERO
035300         DIVIDE TRIG-RESULT INTO ATAN-SQRT-WORK
035400                 GIVING ATAN-ARG ROUNDED.
035500     COMPUTE ATAN-ARG ROUNDED = TWO-THIRDS * ATAN-ARG.
035600
035700     PERFORM 9300-ARCTAN-DEGREES THRU 9300-EXIT.
035800     MOVE TRIG-RESULT      TO EFF-FRICTION-ANGLE.
035900 4100-EXIT.
036000     EXIT.
036100
036200*****************************************************************
036300* Terzaghi Nc/Nq/Ngamma.  Ngamma uses the Meyerhof form, this    *
036400* shop's standing default (no field on the request selects the  *
036500* Hansen form for a Terzaghi run).                               *
036600*****************************************************************
036700 4200-TERZAGHI-FACTORS.
036800*    Nq first (needed to derive Nc when phi is near zero), then
036900*    Nc, then Ngamma - same order the ASCE worksheet uses.
037000     COMPUTE TRIG-ARG = EFF-FRICTION-ANGLE * DEG-TO-RAD.
037100
037200     COMPUTE EXP-ARG =
037300             ((1.5 * PI) - TRIG-ARG).
037400     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
037500     COMPUTE EXP-ARG ROUNDED = EXP-ARG * TRIG-RESULT.
037600     PERFORM 9400-EXP-OF-VALUE   THRU 9400-EXIT.
037700     MOVE EXP-RESULT       TO ATAN-SQRT-WORK.
037800
037900     COMPUTE TRIG-ARG =
038000             (45 + (EFF-FRICTION-ANGLE / 2)) * DEG-TO-RAD.
038100     PERFORM 9150-COS-OF-RADIANS THRU 9150-EXIT.
038200     COMPUTE NQ ROUNDED =
038300             ATAN-SQRT-WORK /
038400             (2 * TRIG-RESULT * TRIG-RESULT).
038500
038600     IF  EFF-FRICTION-ANGLE NOT GREATER THAN
038700                                       PHI-ZERO-TOLERANCE
038800         MOVE 5.70000         TO NC
038900     ELSE
039000         COMPUTE TRIG-ARG = EFF-FRICTION-ANGLE *
039100                               DEG-TO-RAD
039200         PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT
039300         COMPUTE NC ROUNDED =
039400                 (NQ - 1) / TRIG-RESULT.
039500
039600     COMPUTE TRIG-ARG =
039700             1.4 * EFF-FRICTION-ANGLE * DEG-TO-RAD.
039800     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
039900     COMPUTE NGAMMA ROUNDED =
040000             (NQ - 1) * TRIG-RESULT.
040100 4200-EXIT.
040200     EXIT.
040300
040400*****************************************************************
040500* Terzaghi ultimate capacity, shape variant.  X1=cNc, X2=        *
040600* gamma*Df*Nq, X3=gamma*B*Ngamma - the effective (post local-    *
040700* shear, post eccentricity) values are used throughout.          *
040800*****************************************************************
040900 4300-TERZAGHI-QULT.
041000*    X1/X2/X3 are reused as scratch by every method in this
041100*    program - each overwrites the last method's values in turn.
041200     COMPUTE X1 ROUNDED = EFF-COHESION * NC.
041300     COMPUTE X2 ROUNDED = RQ-UNIT-WEIGHT * RQ-FNDN-DEPTH
041400                             * NQ.
041500     COMPUTE X3 ROUNDED = RQ-UNIT-WEIGHT * EFF-WIDTH
041600                             * NGAMMA.
041700
041800     IF  RQ-SHAPE-STRIP
041900         COMPUTE QULT ROUNDED =
042000                 X1 + X2 + (0.5 * X3)
042100         GO TO 4300-EXIT.
042200
042300     IF  RQ-SHAPE-SQUARE
042400         COMPUTE QULT ROUNDED =
042500                 (1.3 * X1) + X2 + (0.4 * X3)
042600         GO TO 4300-EXIT.
042700
042800     IF  RQ-SHAPE-CIRCULAR
042900         COMPUTE QULT ROUNDED =
043000                 (1.3 * X1) + X2 + (0.3 * X3)
043100         GO TO 4300-EXIT.
043200
043300     COMPUTE QULT ROUNDED =
043400             ((1 + (0.3 * BW-RATIO)) * X1) + X2 +
043500             (0.5 * (1 - (0.2 * BW-RATIO)) * X3).
043600 4300-EXIT.
043700     EXIT.
043800
043900*****************************************************************
044000* MEYERHOF METHOD                                                *
044100*****************************************************************
044200 5000-MEYERHOF-METHOD.
044300*    5100/5200 are shared with Hansen and/or Vesic below rather
044400*    than duplicated - same Nc/Nq/Ngamma derivations apply.
044500     PERFORM 5100-COMMON-NC-NQ       THRU 5100-EXIT.
044600     PERFORM 5200-MEYERHOF-NGAMMA    THRU 5200-EXIT.
044700     PERFORM 5300-MEYERHOF-DEPTH     THRU 5300-EXIT.
044800     PERFORM 5400-MEYERHOF-SHAPE     THRU 5400-EXIT.
044900     PERFORM 5500-MEYERHOF-INCLINATION THRU 5500-EXIT.
045000     PERFORM 8000-COMPUTE-QULT-MHV   THRU 8000-EXIT.
045100 5000-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500* Nc and Nq formula shared by Meyerhof, Hansen and Vesic.        *
045600*****************************************************************
045700 5100-COMMON-NC-NQ.
045800*    Nq = exp(pi.tanPhi).tan-squared(45+phi/2) - the standard
045900*    bearing-capacity-factor form common to all three methods.
046000     COMPUTE TRIG-ARG =
046100             (45 + (RQ-FRICTION-ANGLE / 2)) * DEG-TO-RAD.
046200     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
046300     COMPUTE NQ ROUNDED = TRIG-RESULT * TRIG-RESULT.
046400
046500     COMPUTE TRIG-ARG = RQ-FRICTION-ANGLE * DEG-TO-RAD.
046600     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
046700     COMPUTE EXP-ARG ROUNDED = PI * TRIG-RESULT.
046800     PERFORM 9400-EXP-OF-VALUE   THRU 9400-EXIT.
046900     COMPUTE NQ ROUNDED = NQ * EXP-RESULT.
047000
047100     IF  RQ-FRICTION-ANGLE NOT GREATER THAN PHI-ZERO-TOLERANCE
047200         MOVE 5.14000         TO NC
047300     ELSE
047400         COMPUTE NC ROUNDED = (NQ - 1) / TRIG-RESULT.
047500 5100-EXIT.
047600     EXIT.
047700
047800*****************************************************************
047900* Meyerhof Ngamma = 2(Nq+1)tanPhi - also reused by Vesic (7000). *
048000*****************************************************************
048100 5200-MEYERHOF-NGAMMA.
048200     COMPUTE TRIG-ARG = RQ-FRICTION-ANGLE * DEG-TO-RAD.
048300     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
048400     COMPUTE NGAMMA ROUNDED =
048500             2 * (NQ + 1) * TRIG-RESULT.
048600 5200-EXIT.
048700     EXIT.
048800
048900*****************************************************************
049000* Meyerhof depth factors.  k > 1 branch needs arctan in degrees. *
049100*****************************************************************
049200 5300-MEYERHOF-DEPTH.
049300*    k = Df/B when Df/B <= 1; above that the depth term switches
049400*    to arctan(Df/B) in radians per Meyerhof's own paper.
049500     COMPUTE TRIG-ARG = RQ-FRICTION-ANGLE * DEG-TO-RAD.
049600     PERFORM 9100-SIN-OF-RADIANS THRU 9100-EXIT.
049700     MOVE TRIG-RESULT      TO ATAN-SQRT-WORK.
049800     COMPUTE ATAN-SQRT-WORK = (1 - ATAN-SQRT-WORK) *
049900                                 (1 - ATAN-SQRT-WORK).
050000     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
050100     COMPUTE ATAN-SQRT-WORK ROUNDED =
050200             2 * TRIG-RESULT * ATAN-SQRT-WORK.
050300
050400     IF  K-RATIO NOT GREATER THAN 1.00000
050500         COMPUTE DC ROUNDED = 1 + (0.4 * K-RATIO)
050600         COMPUTE DQ ROUNDED =
050700                 1 + (ATAN-SQRT-WORK * K-RATIO)
050800     ELSE
050900         MOVE K-RATIO      TO ATAN-ARG
051000         PERFORM 9300-ARCTAN-DEGREES THRU 9300-EXIT
051100         COMPUTE DC ROUNDED =
051200                 1 + (0.4 * TRIG-RESULT * DEG-TO-RAD)
051300         COMPUTE DQ ROUNDED =
051400                 1 + (ATAN-SQRT-WORK * TRIG-RESULT *
051500                 DEG-TO-RAD).
051600
051700     MOVE 1.00000             TO DGAMMA.
051800 5300-EXIT.
051900     EXIT.
052000
052100*****************************************************************
052200* Meyerhof shape factors (r = B/L).                              *
052300*****************************************************************
052400 5400-MEYERHOF-SHAPE.
052500     COMPUTE SC ROUNDED = 1 + (BW-RATIO * (NQ / NC)).
052600
052700     COMPUTE TRIG-ARG = RQ-FRICTION-ANGLE * DEG-TO-RAD.
052800     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
052900     COMPUTE SQ ROUNDED = 1 + (BW-RATIO * TRIG-RESULT).
053000     COMPUTE SGAMMA ROUNDED = 1 - (0.4 * BW-RATIO).
053100 5400-EXIT.
053200     EXIT.
053300
053400*****************************************************************
053500* Meyerhof and Vesic inclination factors (also reused by Vesic, *
053600* 7000).                                                         *
053700*****************************************************************
053800 5500-MEYERHOF-INCLINATION.
053900*    RQ-BETA is the load's angle off vertical, degrees - zero for
054000*    the common case of a purely vertical column load.
054100     COMPUTE IC ROUNDED =
054200             (1 - (RQ-BETA / 90)) * (1 - (RQ-BETA / 90)).
054300     MOVE IC                TO IQ.
054400
054500     IF  RQ-FRICTION-ANGLE GREATER THAN ZERO
054600         COMPUTE IGAMMA ROUNDED =
054700                 (1 - (RQ-BETA / RQ-FRICTION-ANGLE)) *
054800                 (1 - (RQ-BETA / RQ-FRICTION-ANGLE))
054900     ELSE
055000         MOVE ZEROES            TO IGAMMA.
055100 5500-EXIT.
055200     EXIT.
055300
055400*****************************************************************
055500* HANSEN METHOD                                                  *
055600*****************************************************************
055700 6000-HANSEN-METHOD.
055800*    Nc/Nq borrowed from 5100 (Hansen's own Nc/Nq match Meyerhof's);
055900*    only Ngamma, depth, shape and inclination differ from 5000.
056000     PERFORM 5100-COMMON-NC-NQ       THRU 5100-EXIT.
056100     PERFORM 6100-HANSEN-NGAMMA      THRU 6100-EXIT.
056200     PERFORM 6200-HANSEN-DEPTH       THRU 6200-EXIT.
056300     PERFORM 6300-HANSEN-SHAPE       THRU 6300-EXIT.
056400     PERFORM 6400-HANSEN-INCLINATION THRU 6400-EXIT.
056500     PERFORM 8000-COMPUTE-QULT-MHV   THRU 8000-EXIT.
056600 6000-EXIT.
056700     EXIT.
056800
056900*****************************************************************
057000* Hansen Ngamma = 1.8(Nq-1)tanPhi.                               *
057100*****************************************************************
057200 6100-HANSEN-NGAMMA.
057300     COMPUTE TRIG-ARG = RQ-FRICTION-ANGLE * DEG-TO-RAD.
057400     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
057500     COMPUTE NGAMMA ROUNDED =
057600             1.8 * (NQ - 1) * TRIG-RESULT.
057700 6100-EXIT.
057800     EXIT.
057900
058000 6200-HANSEN-DEPTH.
058100*    Hansen uses one dq for both the cohesion and friction terms,
058200*    unlike Meyerhof's separate dc/dq branches above.
058300     COMPUTE DC ROUNDED = 1 + (0.35 * K-RATIO).
058400     MOVE DC                TO DQ.
058500     MOVE 1.00000               TO DGAMMA.
058600 6200-EXIT.
058700     EXIT.
058800
058900*****************************************************************
059000* Hansen shape factors - fixed constants by shape, except        *
059100* rectangular which scales with B/L.                             *
059200*****************************************************************
059300 6300-HANSEN-SHAPE.
059400     IF  RQ-SHAPE-STRIP
059500         MOVE 1.00000           TO SC SQ SGAMMA
059600         GO TO 6300-EXIT.
059700
059800     IF  RQ-SHAPE-SQUARE
059900         MOVE 1.30000           TO SC
060000         MOVE 1.20000           TO SQ
060100         MOVE 0.80000           TO SGAMMA
060200         GO TO 6300-EXIT.
060300
060400     IF  RQ-SHAPE-CIRCULAR
060500         MOVE 1.30000           TO SC
060600         MOVE 1.20000           TO SQ
060700         MOVE 0.60000           TO SGAMMA
060800         GO TO 6300-EXIT.
060900
061000     COMPUTE SC ROUNDED = 1 + (0.2 * BW-RATIO).
061100     MOVE SC                 TO SQ.
061200     COMPUTE SGAMMA ROUNDED = 1 - (0.4 * BW-RATIO).
061300 6300-EXIT.
061400     EXIT.
061500
061600*****************************************************************
061700* Hansen inclination factors - GEOBAT-08/05/91 correction:      *
061800* ic uses c*B*L in the denominator, not B*L alone.               *
061900*****************************************************************
062000 6400-HANSEN-INCLINATION.
062100     IF  RQ-COHESION GREATER THAN ZERO
062200     AND EFF-WIDTH GREATER THAN ZERO
062300     AND EFF-LENGTH GREATER THAN ZERO
062400         COMPUTE IC ROUNDED =
062500                 1 - (RQ-BETA /                                   JRH-0891
062600                 (2 * RQ-COHESION * EFF-WIDTH * EFF-LENGTH))      JRH-0891
062700     ELSE
062800         MOVE 1.00000           TO IC.
062900
063000     IF  RQ-VERT-LOAD GREATER THAN ZERO
063100         COMPUTE IQ ROUNDED =
063200                 1 - ((1.5 * RQ-BETA) / RQ-VERT-LOAD)
063300     ELSE
063400         MOVE 1.00000           TO IQ.
063500
063600     COMPUTE IGAMMA ROUNDED = IQ * IQ.
063700 6400-EXIT.
063800     EXIT.
063900
064000*****************************************************************
064100* VESIC METHOD                                                   *
064200*****************************************************************
064300 7000-VESIC-METHOD.
064400*    Vesic shares Ngamma with Meyerhof (5200) and inclination with
064500*    Meyerhof (5500); only depth (7200) and shape (7300) are its own.
064600     PERFORM 5100-COMMON-NC-NQ       THRU 5100-EXIT.
064700     PERFORM 5200-MEYERHOF-NGAMMA    THRU 5200-EXIT.
064800     PERFORM 7200-VESIC-DEPTH        THRU 7200-EXIT.
064900     PERFORM 7300-VESIC-SHAPE        THRU 7300-EXIT.
065000     PERFORM 5500-MEYERHOF-INCLINATION THRU 5500-EXIT.
065100     PERFORM 8000-COMPUTE-QULT-MHV   THRU 8000-EXIT.
065200 7000-EXIT.
065300     EXIT.
065400
065500 7200-VESIC-DEPTH.
065600     COMPUTE DC ROUNDED = 1 + (0.4 * K-RATIO).
065700
065800     COMPUTE TRIG-ARG = RQ-FRICTION-ANGLE * DEG-TO-RAD.
065900     PERFORM 9100-SIN-OF-RADIANS THRU 9100-EXIT.
066000     MOVE TRIG-RESULT        TO ATAN-SQRT-WORK.
066100     COMPUTE ATAN-SQRT-WORK = (1 - ATAN-SQRT-WORK) *
066200                                 (1 - ATAN-SQRT-WORK).
066300     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
066400     COMPUTE DQ ROUNDED =
066500             1 + (2 * TRIG-RESULT * ATAN-SQRT-WORK *
066600             K-RATIO).
066700     MOVE 1.00000               TO DGAMMA.
066800 7200-EXIT.
066900     EXIT.
067000
067100*****************************************************************
067200* Vesic shape factors.  GEOBAT-284 - circular used the square sq *
067300* formula by mistake; both are 1+tanPhi, corrected to read that  *
067400* way explicitly for circular as well as square.                 *
067500*****************************************************************
067600 7300-VESIC-SHAPE.
067700     COMPUTE TRIG-ARG = RQ-FRICTION-ANGLE * DEG-TO-RAD.
067800     PERFORM 9200-TAN-OF-RADIANS THRU 9200-EXIT.
067900
068000     IF  RQ-SHAPE-STRIP
068100         MOVE 1.00000           TO SC SQ SGAMMA
068200         GO TO 7300-EXIT.
068300
068400     IF  RQ-SHAPE-SQUARE OR RQ-SHAPE-CIRCULAR
068500         COMPUTE SC ROUNDED = 1 + (NQ / NC)
068600         COMPUTE SQ ROUNDED = 1 + TRIG-RESULT
068700         MOVE 0.60000           TO SGAMMA
068800         GO TO 7300-EXIT.
068900
069000     COMPUTE SC ROUNDED = 1 + (BW-RATIO * (NQ / NC)).
069100     COMPUTE SQ ROUNDED = 1 + (BW-RATIO * TRIG-RESULT).
069200     COMPUTE SGAMMA ROUNDED = 1 - (0.4 * BW-RATIO).
069300 7300-EXIT.
069400     EXIT.
069500
069600*****************************************************************
069700* QU = c.Nc.sc.dc.ic + gamma.Df.Nq.sq.dq.iq                      *
069800*                     + 0.5.gamma.B.Ngamma.sgamma.dgamma.igamma  *
069900* Shared by Meyerhof, Hansen and Vesic since GEOBAT 02/12/1990.  *
070000*****************************************************************
070100 8000-COMPUTE-QULT-MHV.
070200*    Terzaghi has its own QULT paragraph (4300) with shape-specific
070300*    multipliers instead of shape FACTORS - this one is generic.
070400     COMPUTE X1 ROUNDED =
070500             RQ-COHESION * NC * SC * DC * IC.
070600     COMPUTE X2 ROUNDED =
070700             RQ-UNIT-WEIGHT * RQ-FNDN-DEPTH * NQ *
070800             SQ * DQ * IQ.
070900     COMPUTE X3 ROUNDED =
071000             0.5 * RQ-UNIT-WEIGHT * EFF-WIDTH * NGAMMA *
071100             SGAMMA * DGAMMA * IGAMMA.
071200     COMPUTE QULT ROUNDED = X1 + X2 + X3.
071300 8000-EXIT.
071400     EXIT.
071500
071600*****************************************************************
071700* Series-expansion SIN.  Argument (TRIG-ARG) is always in       *
071800* radians and always in range since FRICTION-ANGLE and BETA      *
071900* are limited to 0-90 degrees on this shop's input edits.        *
072000*****************************************************************
072100 9100-SIN-OF-RADIANS.
072200*    Taylor series carried to the 13th term - plenty for an
072300*    argument that never exceeds pi/2 on this shop's input edits.
072400     MOVE TRIG-ARG          TO TRIG-SUM TRIG-POWER.
072500     MOVE +1                   TO TRIG-SIGN.
072600     MOVE 1                    TO TRIG-N.
072700
072800     PERFORM 9110-SIN-TERM THRU 9110-EXIT
072900             VARYING TRIG-N FROM 2 BY 1
073000             UNTIL TRIG-N GREATER THAN 13.
073100
073200     MOVE TRIG-SUM          TO TRIG-RESULT.
073300 9100-EXIT.
073400     EXIT.
073500
073600 9110-SIN-TERM.
073700     COMPUTE TRIG-POWER ROUNDED =
073800             TRIG-POWER * TRIG-ARG * TRIG-ARG /
073900             ((2 * TRIG-N - 2) * (2 * TRIG-N - 1)).
074000
074100     IF  (TRIG-N - 1) IS EQUAL TO
074200         ((TRIG-N - 1) / 2 * 2)
074300         COMPUTE TRIG-SUM = TRIG-SUM + TRIG-POWER
074400     ELSE
074500         COMPUTE TRIG-SUM = TRIG-SUM - TRIG-POWER.
074600 9110-EXIT.
074700     EXIT.
074800
074900*****************************************************************
075000* Series-expansion COS.                                          *
075100*****************************************************************
075200 9150-COS-OF-RADIANS.
075300*    Same series form as 9100, alternating sign, even powers.
075400     MOVE 1                    TO TRIG-SUM.
075500     MOVE 1                    TO TRIG-POWER.
075600     MOVE 1                    TO TRIG-N.
075700
075800     PERFORM 9160-COS-TERM THRU 9160-EXIT
075900             VARYING TRIG-N FROM 1 BY 1
076000             UNTIL TRIG-N GREATER THAN 12.
076100
076200     MOVE TRIG-SUM          TO TRIG-RESULT.
076300 9150-EXIT.
076400     EXIT.
076500
076600 9160-COS-TERM.
076700     COMPUTE TRIG-POWER ROUNDED =
076800             TRIG-POWER * TRIG-ARG * TRIG-ARG /
076900             ((2 * TRIG-N - 1) * (2 * TRIG-N)).
077000
077100     IF  TRIG-N IS EQUAL TO (TRIG-N / 2 * 2)
077200         COMPUTE TRIG-SUM = TRIG-SUM + TRIG-POWER
077300     ELSE
077400         COMPUTE TRIG-SUM = TRIG-SUM - TRIG-POWER.
077500 9160-EXIT.
077600     EXIT.
077700
077800*****************************************************************
077900* TAN = SIN / COS.                                               *
078000*****************************************************************
078100 9200-TAN-OF-RADIANS.
078200*    tan = sin/cos - no series of its own, reuses 9100 and 9150.
078300     PERFORM 9100-SIN-OF-RADIANS THRU 9100-EXIT.
078400     MOVE TRIG-RESULT        TO ATAN-SQRT-WORK.
078500     PERFORM 9150-COS-OF-RADIANS THRU 9150-EXIT.
078600     IF  TRIG-RESULT NOT EQUAL ZERO
078700         DIVIDE TRIG-RESULT INTO ATAN-SQRT-WORK
078800                 GIVING TRIG-RESULT ROUNDED
078900     ELSE
079000         MOVE ZEROES             TO TRIG-RESULT.
079100 9200-EXIT.
079200     EXIT.
079300
079400*****************************************************************
079500* Series-expansion ARCTAN, result returned in DEGREES in         *
079600* TRIG-RESULT.  ATAN-ARG carries the tangent value on           *
079700* entry.  05/09/95 fix - half-angle reduction before the series  *
079800* so convergence holds for Df/B ratios up into double digits.    *
079900*****************************************************************
080000 9300-ARCTAN-DEGREES.
080100*    Series converges slowly for |arg| near 1 - reduction below
080200*    halves the argument first when it is outside -0.5 to 0.5.
080300     MOVE 'N'                   TO ATAN-COMPLEMENT-SW.
080400
080500     IF  ATAN-ARG GREATER THAN 1.00000
080600         MOVE 'Y'                TO ATAN-COMPLEMENT-SW
080700         DIVIDE ATAN-ARG INTO 1 GIVING ATAN-ARG ROUNDED.
080800
080900     COMPUTE ATAN-SQRT-WORK = 1 + (ATAN-ARG * ATAN-ARG).
081000     PERFORM 9350-SQRT-OF-WORK THRU 9350-EXIT.
081100     COMPUTE ATAN-HALF ROUNDED =
081200             ATAN-ARG / (1 + ATAN-SQRT-WORK).
081300
081400     MOVE ATAN-HALF           TO TRIG-SUM TRIG-POWER.
081500     MOVE 1                      TO TRIG-N.
081600
081700     PERFORM 9310-ATAN-TERM THRU 9310-EXIT
081800             VARYING TRIG-N FROM 2 BY 1
081900             UNTIL TRIG-N GREATER THAN 9.
082000
082100     COMPUTE ATAN-RESULT-RAD ROUNDED = 2 * TRIG-SUM.
082200
082300     IF  ATAN-COMPLEMENT
082400         COMPUTE ATAN-RESULT-RAD ROUNDED =
082500                 (PI / 2) - ATAN-RESULT-RAD.
082600
082700     COMPUTE TRIG-RESULT ROUNDED =
082800             ATAN-RESULT-RAD / DEG-TO-RAD.
082900 9300-EXIT.
083000     EXIT.
083100
083200 9310-ATAN-TERM.
083300     COMPUTE TRIG-POWER ROUNDED =
083400             TRIG-POWER * ATAN-HALF * ATAN-HALF.
083500
083600     IF  (TRIG-N - 1) IS EQUAL TO
083700         ((TRIG-N - 1) / 2 * 2)
083800         COMPUTE TRIG-SUM = TRIG-SUM +
083900                 (TRIG-POWER / (2 * TRIG-N - 1))
084000     ELSE
084100         COMPUTE TRIG-SUM = TRIG-SUM -
084200                 (TRIG-POWER / (2 * TRIG-N - 1)).
084300 9310-EXIT.
084400     EXIT.
084500
084600*****************************************************************
084700* Newton-Raphson SQRT of ATAN-SQRT-WORK, result back into the   *
084800* same field.  Eight iterations is ample for the magnitudes in   *
084900* this program (argument never exceeds about 1+k squared).      *
085000*****************************************************************
085100 9350-SQRT-OF-WORK.
085200*    Newton-Raphson, not a series - converges in a handful of
085300*    passes for the 0-90 degree trig arguments used in this program.
085400     IF  ATAN-SQRT-WORK NOT GREATER THAN ZERO
085500         MOVE ZEROES              TO ATAN-SQRT-WORK
085600         GO TO 9350-EXIT.
085700
085800     COMPUTE SQRT-GUESS = ATAN-SQRT-WORK / 2.
085900     IF  SQRT-GUESS NOT GREATER THAN ZERO
086000         MOVE 1                   TO SQRT-GUESS.
086100
086200     MOVE 1                       TO SQRT-ITER.
086300     PERFORM 9360-SQRT-ITERATE THRU 9360-EXIT
086400             VARYING SQRT-ITER FROM 1 BY 1
086500             UNTIL SQRT-ITER GREATER THAN 8.
086600
086700     MOVE SQRT-GUESS           TO ATAN-SQRT-WORK.
086800 9350-EXIT.
086900     EXIT.
087000
087100 9360-SQRT-ITERATE.
087200     COMPUTE SQRT-GUESS ROUNDED =
087300             (SQRT-GUESS +
087400             (ATAN-SQRT-WORK / SQRT-GUESS)) / 2.
087500 9360-EXIT.
087600     EXIT.
087700
087800*****************************************************************
087900* Series-expansion EXP by argument-halving.  The raw argument    *
088000* can run past 4 for steep friction angles, too slow to          *
088100* converge directly, so it is halved until small, expanded, and  *
088200* squared back up the same number of times.                      *
088300*****************************************************************
088400 9400-EXP-OF-VALUE.
088500*    Halve-and-square-back-up scheme keeps the series argument
088600*    small - EXP-ARG can run past 1.0 for a steep friction angle.
088700     MOVE EXP-ARG              TO EXP-SCALED.
088800     MOVE 0                       TO EXP-SQUARES.
088900
089000     PERFORM 9410-HALVE-ARGUMENT THRU 9410-EXIT
089100             UNTIL EXP-SCALED NOT GREATER THAN 0.5
089200             AND   EXP-SCALED NOT LESS THAN -0.5.
089300
089400     MOVE 1                       TO EXP-SUM.
089500     MOVE 1                       TO EXP-TERM.
089600     MOVE 1                       TO EXP-N.
089700
089800     PERFORM 9420-EXP-TERM THRU 9420-EXIT
089900             VARYING EXP-N FROM 1 BY 1
090000             UNTIL EXP-N GREATER THAN 12.
090100
090200     MOVE EXP-SUM              TO EXP-RESULT.
090300
090400     PERFORM 9430-SQUARE-BACK-UP THRU 9430-EXIT
090500             EXP-SQUARES TIMES.
090600 9400-EXIT.
090700     EXIT.
090800
090900 9410-HALVE-ARGUMENT.
091000     COMPUTE EXP-SCALED = EXP-SCALED / 2.
091100     ADD 1                        TO EXP-SQUARES.
091200 9410-EXIT.
091300     EXIT.
091400
091500 9420-EXP-TERM.
091600     COMPUTE EXP-TERM ROUNDED =
091700             EXP-TERM * EXP-SCALED / EXP-N.
091800     COMPUTE EXP-SUM = EXP-SUM + EXP-TERM.
091900 9420-EXIT.
092000     EXIT.
092100
092200 9430-SQUARE-BACK-UP.
092300*    Undoes the halving from 9410 - one squaring per halving.
092400     COMPUTE EXP-RESULT ROUNDED =
092500             EXP-RESULT * EXP-RESULT.
092600 9430-EXIT.
092700     EXIT.
092800
092900*****************************************************************
093000* Return to the GBC010 driver.                                   *
093100*****************************************************************
093200 9900-RETURN-TO-CALLER.
093300*    No explicit statements needed - RS-RECORD has already been
093400*    built by whichever method paragraph the dispatch selected.
093500     GOBACK.
093600 9900-EXIT.
093700     EXIT.
