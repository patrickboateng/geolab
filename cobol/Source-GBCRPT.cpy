000100*****************************************************************
000200* GBC BATCH REPORT print-line definitions (132 print positions). *
000300*                                                               *
000400* One heading per page, one column-head line under it, one      *
000500* detail line per request processed, a "TYPE x TOTAL" line on   *
000600* the REQ-TYPE control break, and a grand-total page at end of  *
000700* run.  All numeric print fields are Z-suppressed; RESULT and   *
000800* the control-break/grand-total accumulators print 2 decimals.  *
000900*                                                               *
001000* These five 01s share one print-line record area under FD     *
001100* GBC-REPORT-FILE with no REDEFINES between them, so each one   *
001200* is padded with trailing FILLER to the full 132 bytes - the    *
001300* driver clears the record before building each line, but a    *
001400* short record would still leave the prior line's tail printed *
001500* past its own fields if it were ever left narrower.            *
001600*                                                               *
001700* 2009-04-14  RPJ   Original layout.                            *
001710* 2004-08-09  JRH   Heading/detail/break lines were short of the *
001720*                   132-byte width above - padded out to match  *
001730*                   the column-head and grand-total lines.      *
001740*                   Column headings moved off FILLER onto named *
001750*                   fields so GBC010 can re-MOVE them after      *
001760*                   clearing the shared record.  GEOBAT-301.    *
001800*****************************************************************
001900 01  GBC-RPT-HEADING-LINE.
002000     02  FILLER                 PIC  X(01) VALUE SPACE.
002100     02  RH-TITLE               PIC  X(40)
002200             VALUE 'GEOTECHNICAL BEARING-CAPACITY BATCH'.
002300     02  FILLER                 PIC  X(10) VALUE SPACES.
002400     02  FILLER                 PIC  X(09) VALUE 'RUN DATE '.
002500     02  RH-RUN-DATE            PIC  X(08).
002600     02  FILLER                 PIC  X(10) VALUE SPACES.
002700     02  FILLER                 PIC  X(05) VALUE 'PAGE '.
002800     02  RH-PAGE-NO             PIC  ZZZ9.
002900     02  FILLER                 PIC  X(45) VALUE SPACES.
003000
003100 01  GBC-RPT-COLUMN-LINE.
003200     02  FILLER                 PIC  X(01) VALUE SPACE.
003300     02  RC-HDR-REQID           PIC  X(10) VALUE 'REQUEST-ID'.
003400     02  FILLER                 PIC  X(04) VALUE SPACES.
003500     02  RC-HDR-TYPE            PIC  X(04) VALUE 'TYPE'.
003600     02  FILLER                 PIC  X(04) VALUE SPACES.
003700     02  RC-HDR-METHOD          PIC  X(06) VALUE 'METHOD'.
003800     02  FILLER                 PIC  X(04) VALUE SPACES.
003900     02  RC-HDR-SHAPE           PIC  X(05) VALUE 'SHAPE'.
004000     02  FILLER                 PIC  X(04) VALUE SPACES.
004100     02  RC-HDR-RESULT          PIC  X(15) VALUE '         RESULT'.
004200     02  FILLER                 PIC  X(04) VALUE SPACES.
004300     02  RC-HDR-STATUS          PIC  X(06) VALUE 'STATUS'.
004400     02  FILLER                 PIC  X(65) VALUE SPACES.
004500
004600 01  GBC-RPT-DETAIL-LINE.
004700     02  FILLER                 PIC  X(01) VALUE SPACE.
004800     02  RD-REQ-ID              PIC  X(06).
004900     02  FILLER                 PIC  X(08) VALUE SPACES.
005000     02  RD-REQ-TYPE            PIC  X(01).
005100     02  FILLER                 PIC  X(07) VALUE SPACES.
005200     02  RD-METHOD-CODE         PIC  X(01).
005300     02  FILLER                 PIC  X(09) VALUE SPACES.
005400     02  RD-SHAPE-CODE          PIC  X(01).
005500     02  FILLER                 PIC  X(08) VALUE SPACES.
005600     02  RD-RESULT              PIC  Z(06)9.99-.
005700     02  FILLER                 PIC  X(04) VALUE SPACES.
005800     02  RD-STATUS-CODE         PIC  X(02).
005900     02  FILLER                 PIC  X(73) VALUE SPACES.
006000
006100 01  GBC-RPT-BREAK-LINE.
006200     02  FILLER                 PIC  X(01) VALUE SPACE.
006300     02  FILLER                 PIC  X(05) VALUE 'TYPE '.
006400     02  RB-REQ-TYPE            PIC  X(01).
006500     02  FILLER                 PIC  X(01) VALUE SPACE.
006600     02  FILLER                 PIC  X(06) VALUE 'TOTAL '.
006700     02  FILLER                 PIC  X(08) VALUE 'RECORDS='.
006800     02  RB-REC-COUNT           PIC  ZZZ,ZZ9.
006900     02  FILLER                 PIC  X(04) VALUE SPACES.
007000     02  FILLER                 PIC  X(04) VALUE 'SUM='.
007100     02  RB-RESULT-SUM          PIC  Z(08)9.99-.
007200     02  FILLER                 PIC  X(82) VALUE SPACES.
007300
007400 01  GBC-RPT-GRAND-LINE.
007500     02  FILLER                 PIC  X(01) VALUE SPACE.
007600     02  RG-LABEL               PIC  X(30).
007700     02  FILLER                 PIC  X(04) VALUE SPACES.
007800     02  RG-VALUE               PIC  ZZZ,ZZ9.
007900     02  FILLER                 PIC  X(90) VALUE SPACES.
