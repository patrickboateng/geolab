000100*****************************************************************
000200* GBC SPT INFLUENCE-ZONE LAYER record definition.               *
000300*                                                               *
000400* Optional 20-byte layer records follow a 'S' request carrying  *
000500* the same RQ-REQ-ID, LY-LAYER-SEQ 01 being the layer at the    *
000600* footing base.  The SPT engine (GBC030) folds these into a     *
000700* weighted-average design N-value; a request with no layers    *
000800* on file gets N-design = zero.                                *
000900*                                                               *
001000* 2011-09-02  RPJ   Original layout.  Ticket GEOBAT-114.        *
001100*****************************************************************
001200 01  LY-RECORD.
001300     02  LY-REQ-ID              PIC  X(06).
001400     02  LY-LAYER-SEQ           PIC  9(02).
001500     02  LY-CORR-N-VALUE        PIC S9(03)V99.
001600     02  FILLER                 PIC  X(07).
