000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GBC010.
000300 AUTHOR.  J. R. HALVORSEN.
000400 INSTALLATION.  MIDLAND SOILS AND FOUNDATIONS CO. - I S DEPT.
000500 DATE-WRITTEN.  03/11/1986.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* GBC - Geotechnical Bearing-Capacity Batch                     *
001100*                                                               *
001200* Batch driver.  Reads the foundation-analysis request file in  *
001300* arrival order, CALLs the GBC020 (ultimate bearing capacity),  *
001400* GBC030 (SPT correction) or GBC040 (Skempton net safe/         *
001500* allowable) engine per the record's REQ-TYPE, writes one       *
001600* result record per request, and prints the columnar run        *
001700* report with a REQ-TYPE control break and a grand-total page.  *
001800* This program owns all four files; the engine subprograms own  *
001900* no files of their own except GBC030, which opens the SPT      *
002000* influence-zone layer file on its own to pick up a request's   *
002100* layer breakdown.                                               *
002200*                                                               *
002300* Date       UserID   Description                               *
002400* ---------- -------- ----------------------------------------- *
002500* 03/11/1986 JRH      Original - UBC requests only, no report.  *
002600* 09/14/1986 MTO      Added 'S' dispatch to the new SPT engine.  *
002700* 02/03/1987 JRH      Added 'K' dispatch to the new Skempton     *
002800*                     module.                                   *
002900* 06/30/1988 MTO      Added the columnar report and REQ-TYPE    *
003000*                     control break (7000 series).               *
003100* 01/12/1990 JRH      Added the grand-total page at end of run.  *
003200* 10/14/1993 JRH      Records with an unrecognized REQ-TYPE now  *
003300*                     write an E3 result instead of being        *
003400*                     silently dropped from the counts.          *
003500* 07/19/1998 MTO      YEAR 2000 - ACCEPT FROM DATE still returns *
003600*                     a 2-digit year; reviewed per corporate     *
003700*                     Y2K remediation project GEOBAT-Y2K and     *
003800*                     left as-is, this is a print heading only,  *
003900*                     no date arithmetic is performed on it.     *
004000*                     Signed off MTO.                            *
004100* 02/24/1999 JRH      Re-reviewed under GEOBAT-Y2K closeout -    *
004200*                     confirmed no date arithmetic anywhere in  *
004300*                     this program.                             *
004400* 11/11/2000 JRH      Packed the per-type result-sum accumulator *
004500*                     as COMP-3 - was DISPLAY.  GEOBAT-241.      *
004600* 04/03/2002 MTO      Added E3 edit ahead of dispatch for a      *
004700*                     blank REQ-TYPE - matches the edit already  *
004800*                     added in GBC020.  GEOBAT-268.              *
004900* 08/09/2004 JRH      7050/7000/7100 now clear the print record  *
005000*                     before building it - the five report      *
005100*                     lines share one record area under          *
005200*                     GBC-REPORT-FILE and a short line was       *
005300*                     printing the tail of whatever longer       *
005400*                     line went out before it.  Column headings  *
005500*                     moved off FILLER onto named fields in      *
005600*                     GBCRPT so they can be re-MOVEd after the   *
005700*                     clear.  GEOBAT-301.                        *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT GBC-REQUEST-FILE ASSIGN TO GBCREQIN
006700         FILE STATUS IS REQ-FILE-STATUS.
006800     SELECT GBC-RESULT-FILE ASSIGN TO GBCRESOT
006900         FILE STATUS IS RES-FILE-STATUS.
007000     SELECT GBC-REPORT-FILE ASSIGN TO GBCRPTOT
007100         FILE STATUS IS RPT-FILE-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  GBC-REQUEST-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 COPY GBCREQ.
007900
008000 FD  GBC-RESULT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 COPY GBCRES.
008400
008500 FD  GBC-REPORT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE OMITTED.
008800 COPY GBCRPT.
008900
009000 WORKING-STORAGE SECTION.
009100
009200 01  REQ-FILE-STATUS     PIC  X(02) VALUE SPACES.
009300 01  RES-FILE-STATUS     PIC  X(02) VALUE SPACES.
009400 01  RPT-FILE-STATUS     PIC  X(02) VALUE SPACES.
009500
009600 77  REQUEST-EOF-SW      PIC  X(01) VALUE 'N'.
009700     88  REQUEST-EOF             VALUE 'Y'.
009800
009900*****************************************************************
010000* Report pagination controls.                                    *
010100*****************************************************************
010200 77  LINE-COUNT          PIC S9(03) COMP VALUE ZEROES.
010300 77  MAX-LINES           PIC S9(03) COMP VALUE +55.
010400 77  PAGE-NO             PIC S9(03) COMP VALUE ZEROES.
010500
010600 01  CURRENT-DATE-YYMMDD.
010700     05  CD-YY               PIC 99.
010800     05  CD-MM               PIC 99.
010900     05  CD-DD               PIC 99.
011000 01  CD-DUMP REDEFINES CURRENT-DATE-YYMMDD
011100                            PIC 9(06).
011200 01  EDIT-RUN-DATE.
011300     05  ED-MM               PIC 99.
011400     05  FILLER                 PIC X VALUE '/'.
011500     05  ED-DD               PIC 99.
011600     05  FILLER                 PIC X VALUE '/'.
011700     05  ED-YY               PIC 99.
011800 01  EDIT-RUN-DATE-R REDEFINES EDIT-RUN-DATE
011900                            PIC X(08).
012000
012100*****************************************************************
012200* REQ-TYPE control-break work.  PREV-REQ-TYPE of SPACES means   *
012300* no group has been started yet (first record of the run).       *
012400*****************************************************************
012500 01  CURRENT-REQ-TYPE    PIC  X(01) VALUE SPACES.
012600 01  PREV-REQ-TYPE       PIC  X(01) VALUE SPACES.
012700 77  BREAK-INDEX         PIC S9(02) COMP VALUE ZEROES.
012800
012900*****************************************************************
013000* Run totals.  Table form for the control-break lookup, also     *
013100* redefined as named fields for the grand-total page.            *
013200*****************************************************************
013300 01  RECORDS-READ        PIC S9(07) COMP VALUE ZEROES.
013400 01  RECORDS-OK          PIC S9(07) COMP VALUE ZEROES.
013500 01  RECORDS-ERROR       PIC S9(07) COMP VALUE ZEROES.
013600
013700 01  TYPE-TOTALS-TABLE.
013800     05  TYPE-ENTRY OCCURS 3 TIMES INDEXED BY TYPE-NDX.
013900         10  TYPE-CODE        PIC  X(01).
014000         10  TYPE-REC-COUNT   PIC S9(07) COMP.
014100         10  TYPE-ERR-COUNT   PIC S9(07) COMP.
014200         10  TYPE-RESULT-SUM  PIC S9(09)V99 COMP-3.               GEOBT241
014300 01  TYPE-TOTALS-NAMED REDEFINES TYPE-TOTALS-TABLE.
014400     05  U-TOTALS.
014500         10  U-CODE           PIC  X(01).
014600         10  U-REC-COUNT      PIC S9(07) COMP.
014700         10  U-ERR-COUNT      PIC S9(07) COMP.
014800         10  U-RESULT-SUM     PIC S9(09)V99 COMP-3.
014900     05  S-TOTALS.
015000         10  S-CODE           PIC  X(01).
015100         10  S-REC-COUNT      PIC S9(07) COMP.
015200         10  S-ERR-COUNT      PIC S9(07) COMP.
015300         10  S-RESULT-SUM     PIC S9(09)V99 COMP-3.
015400     05  K-TOTALS.
015500         10  K-CODE           PIC  X(01).
015600         10  K-REC-COUNT      PIC S9(07) COMP.
015700         10  K-ERR-COUNT      PIC S9(07) COMP.
015800         10  K-RESULT-SUM     PIC S9(09)V99 COMP-3.
015900
016000 01  GRAND-VALUE         PIC S9(07) COMP VALUE ZEROES.
016100
016200 PROCEDURE DIVISION.
016300
016400*****************************************************************
016500* Main process.                                                 *
016600*****************************************************************
016700     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
016800*    One read-ahead record is primed here so the main loop below
016900*    can test REQUEST-EOF up front, before any processing.
017000     PERFORM 2900-READ-REQUEST       THRU 2900-EXIT.
017100
017200     PERFORM 2000-PROCESS-REQUEST    THRU 2000-EXIT
017300             UNTIL REQUEST-EOF.
017400
017500     PERFORM 7100-CONTROL-BREAK      THRU 7100-EXIT.
017600     PERFORM 7900-GRAND-TOTAL-PAGE   THRU 7900-EXIT.
017700     PERFORM 9900-END-OF-RUN         THRU 9900-EXIT.
017800*    The last open group's total line has not printed yet at
017900*    end of file - one more 7100-CONTROL-BREAK call closes it.
018000
018100     STOP RUN.
018200
018300*****************************************************************
018400* Open files, set up the type-totals table, print the first      *
018500* report heading.                                                *
018600*****************************************************************
018700 1000-INITIALIZE.
018800     OPEN INPUT  GBC-REQUEST-FILE.
018900     OPEN OUTPUT GBC-RESULT-FILE.
019000     OPEN OUTPUT GBC-REPORT-FILE.
019100*    Request, result and report files are all opened fresh each
019200*    run - this is a once-a-day batch, not a restart/checkpoint job.
019300
019400     MOVE ZEROES               TO RECORDS-READ RECORDS-OK
019500                                   RECORDS-ERROR.
019600
019700     MOVE 'U'                   TO TYPE-CODE (1).
019800     MOVE 'S'                   TO TYPE-CODE (2).
019900     MOVE 'K'                   TO TYPE-CODE (3).
020000*    Type-totals table seeded U/S/K in that order so the grand-
020100*    total page below prints in the order field offices expect.
020200     PERFORM 1050-ZERO-TYPE-ENTRY THRU 1050-EXIT
020300             VARYING TYPE-NDX FROM 1 BY 1
020400             UNTIL TYPE-NDX GREATER THAN 3.
020500
020600     ACCEPT CURRENT-DATE-YYMMDD FROM DATE.
020700*    ACCEPT FROM DATE still returns a 2-digit year (see the
020800*    07/19/1998 change-log entry) - fine here, this is a print
020900*    heading only, no date math is ever done against it.
021000     MOVE CD-MM               TO ED-MM.
021100     MOVE CD-DD               TO ED-DD.
021200     MOVE CD-YY               TO ED-YY.
021300
021400     MOVE ZEROES                 TO PAGE-NO.
021500     MOVE SPACES                 TO PREV-REQ-TYPE.
021600     PERFORM 7050-WRITE-HEADING  THRU 7050-EXIT.
021700 1000-EXIT.
021800     EXIT.
021900
022000 1050-ZERO-TYPE-ENTRY.
022100*    PERFORMed once per table entry out of 1000-INITIALIZE -
022200*    MOVE ZEROES TO the whole table in one statement would also
022300*    zero TYPE-CODE, which 1000-INITIALIZE has just set.
022400     MOVE ZEROES    TO TYPE-REC-COUNT (TYPE-NDX)
022500                       TYPE-ERR-COUNT (TYPE-NDX)
022600                       TYPE-RESULT-SUM (TYPE-NDX).
022700 1050-EXIT.
022800     EXIT.
022900
023000*****************************************************************
023100* One request: control break, dispatch, write result, write      *
023200* detail line, accumulate, read ahead.                           *
023300*****************************************************************
023400 2000-PROCESS-REQUEST.
023500*    Break is tested against the PRIOR record's type before this
023600*    one is dispatched - the group total must close out using the
023700*    type that is ending, not the type that is about to start.
023800     ADD 1                       TO RECORDS-READ.
023900*    Counted on arrival, ahead of dispatch, so RECORDS-READ
024000*    always equals RECORDS-OK plus RECORDS-ERROR at end of run.
024100     MOVE RQ-REQ-TYPE            TO CURRENT-REQ-TYPE.
024200
024300     IF  PREV-REQ-TYPE NOT EQUAL SPACES
024400     AND PREV-REQ-TYPE NOT EQUAL CURRENT-REQ-TYPE
024500         PERFORM 7100-CONTROL-BREAK THRU 7100-EXIT.
024600
024700     PERFORM 2100-DISPATCH-REQUEST  THRU 2100-EXIT.
024800*    Result record is written regardless of RS-STATUS-CODE - an
024900*    E-series error result still has to land in GBCRESOT so
025000*    downstream systems see one result per request, no gaps.
025100
025200     WRITE RS-RECORD.
025300
025400     IF  RS-STATUS-OK
025500         ADD 1                   TO RECORDS-OK
025600     ELSE
025700         ADD 1                   TO RECORDS-ERROR.
025800*    RS-STATUS-OK is the 88-level on RS-STATUS-CODE in GBCRES -
025900*    any non-blank/non-'OK' status the engines return counts as
026000*    an error here, not just the E3 this driver sets itself.
026100
026200     PERFORM 2200-FIND-TYPE-ENTRY   THRU 2200-EXIT.
026300     IF  BREAK-INDEX GREATER THAN ZERO
026400         ADD 1 TO TYPE-REC-COUNT (BREAK-INDEX)
026500         IF  NOT RS-STATUS-OK
026600             ADD 1 TO TYPE-ERR-COUNT (BREAK-INDEX)
026700         COMPUTE TYPE-RESULT-SUM (BREAK-INDEX) ROUNDED =
026800                 TYPE-RESULT-SUM (BREAK-INDEX) +
026900                 RS-RESULT-1.
027000
027100     PERFORM 7000-WRITE-DETAIL-LINE THRU 7000-EXIT.
027200
027300     MOVE CURRENT-REQ-TYPE       TO PREV-REQ-TYPE.
027400     PERFORM 2900-READ-REQUEST      THRU 2900-EXIT.
027500 2000-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900* GEOBAT-268 / GEOBAT-10/14/93 - an unrecognized REQ-TYPE gets   *
028000* an E3 result instead of being dropped or routed by accident.   *
028100*****************************************************************
028200 2100-DISPATCH-REQUEST.
028300     IF  RQ-TYPE-UBC
028400         CALL 'GBC020' USING RQ-RECORD RS-RECORD
028500         GO TO 2100-EXIT.
028600
028700     IF  RQ-TYPE-SPT
028800         CALL 'GBC030' USING RQ-RECORD RS-RECORD
028900         GO TO 2100-EXIT.
029000
029100     IF  RQ-TYPE-SKEMPTON
029200         CALL 'GBC040' USING RQ-RECORD RS-RECORD
029300         GO TO 2100-EXIT.
029400
029500     MOVE SPACES                TO RS-RECORD.                     GEOBT268
029600     MOVE RQ-REQ-ID              TO RS-REQ-ID.
029700     MOVE RQ-REQ-TYPE             TO RS-REQ-TYPE.
029800     MOVE RQ-METHOD-CODE          TO RS-METHOD-CODE.
029900     MOVE ZEROES                  TO RS-RESULT-1 RS-RESULT-2
030000                                      RS-RESULT-3 RS-RESULT-4.
030100     MOVE 'E3'                    TO RS-STATUS-CODE.              GEOBT268
030200 2100-EXIT.
030300     EXIT.
030400
030500*****************************************************************
030600* Linear lookup of the type-totals entry for the current record. *
030700* Three entries - a SEARCH verb would be overkill.               *
030800*****************************************************************
030900 2200-FIND-TYPE-ENTRY.
031000*    Leaves BREAK-INDEX at zero if the type is not in the table -
031100*    callers test for that before indexing the table with it.
031200     MOVE ZEROES                  TO BREAK-INDEX.
031300     PERFORM 2210-COMPARE-ENTRY    THRU 2210-EXIT
031400             VARYING TYPE-NDX FROM 1 BY 1
031500             UNTIL TYPE-NDX GREATER THAN 3
031600             OR     BREAK-INDEX GREATER THAN ZERO.
031700 2200-EXIT.
031800     EXIT.
031900
032000 2210-COMPARE-ENTRY.
032100     IF  TYPE-CODE (TYPE-NDX) EQUAL CURRENT-REQ-TYPE
032200         MOVE TYPE-NDX          TO BREAK-INDEX.
032300 2210-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700* Read the next request; sets the EOF switch at end of file.     *
032800*****************************************************************
032900 2900-READ-REQUEST.
033000*    Straight sequential read, no key - the request file carries
033100*    one record per foundation-analysis request in arrival order.
033200     READ GBC-REQUEST-FILE
033300         AT END
033400             MOVE 'Y'              TO REQUEST-EOF-SW.
033500 2900-EXIT.
033600     EXIT.
033700
033800*****************************************************************
033900* Report heading - new page, then the column-head line.          *
034000*****************************************************************
034100 7050-WRITE-HEADING.
034200*    Record is cleared first - GEOBAT-301, see the 08/09/2004
034300*    change-log entry above.  Heading and column-head lines share
034400*    the report record area with the detail, break and grand-
034500*    total lines, and a short line used to print the tail of
034600*    whatever longer line had gone out just before it.
034700     MOVE SPACES                   TO GBC-RPT-HEADING-LINE.
034800     MOVE 'GEOTECHNICAL BEARING-CAPACITY BATCH' TO RH-TITLE.
034900     ADD 1                         TO PAGE-NO.
035000     MOVE PAGE-NO                TO RH-PAGE-NO.
035100     MOVE EDIT-RUN-DATE-R         TO RH-RUN-DATE.
035200     WRITE GBC-RPT-HEADING-LINE AFTER ADVANCING TOP-OF-FORM.
035300     MOVE SPACES                   TO GBC-RPT-COLUMN-LINE.
035400     MOVE 'REQUEST-ID'              TO RC-HDR-REQID.
035500     MOVE 'TYPE'                    TO RC-HDR-TYPE.
035600     MOVE 'METHOD'                  TO RC-HDR-METHOD.
035700     MOVE 'SHAPE'                   TO RC-HDR-SHAPE.
035800     MOVE '         RESULT'         TO RC-HDR-RESULT.
035900     MOVE 'STATUS'                  TO RC-HDR-STATUS.
036000     WRITE GBC-RPT-COLUMN-LINE AFTER ADVANCING 2 LINES.
036100     MOVE 2                          TO LINE-COUNT.
036200 7050-EXIT.
036300     EXIT.
036400
036500*****************************************************************
036600* One detail line per request processed, heading repeated when   *
036700* the page fills.                                                *
036800*****************************************************************
036900 7000-WRITE-DETAIL-LINE.
037000*    Page overflow is checked before the line is built, not after,
037100*    so the heading that gets re-printed still lines up with the
037200*    detail line that follows it.
037300     IF  LINE-COUNT NOT LESS THAN MAX-LINES
037400         PERFORM 7050-WRITE-HEADING THRU 7050-EXIT.
037500
037600     MOVE SPACES                    TO GBC-RPT-DETAIL-LINE.
037700
037800     MOVE RS-REQ-ID                  TO RD-REQ-ID.
037900     MOVE RS-REQ-TYPE                 TO RD-REQ-TYPE.
038000     MOVE RS-METHOD-CODE               TO RD-METHOD-CODE.
038100     MOVE RQ-SHAPE-CODE                 TO RD-SHAPE-CODE.
038200     MOVE RS-RESULT-1                    TO RD-RESULT.
038300     MOVE RS-STATUS-CODE                  TO RD-STATUS-CODE.
038400
038500     WRITE GBC-RPT-DETAIL-LINE AFTER ADVANCING 1 LINE.
038600     ADD 1                          TO LINE-COUNT.
038700 7000-EXIT.
038800     EXIT.
038900
039000*****************************************************************
039100* "TYPE x TOTAL" line for whichever REQ-TYPE group just ended.   *
039200* Called both on a mid-run break and once more for the last      *
039300* group at end of file.                                          *
039400*****************************************************************
039500 7100-CONTROL-BREAK.
039600*    No-op on the very first record of the run - PREV-REQ-TYPE is
039700*    still SPACES at that point and there is no group to close.
039800     IF  PREV-REQ-TYPE EQUAL SPACES
039900         GO TO 7100-EXIT.
040000
040100     MOVE ZEROES                      TO BREAK-INDEX.
040200     PERFORM 7110-FIND-PREV-ENTRY      THRU 7110-EXIT
040300             VARYING TYPE-NDX FROM 1 BY 1
040400             UNTIL TYPE-NDX GREATER THAN 3
040500             OR     BREAK-INDEX GREATER THAN ZERO.
040600
040700     IF  BREAK-INDEX GREATER THAN ZERO
040800         IF  LINE-COUNT NOT LESS THAN MAX-LINES
040900             PERFORM 7050-WRITE-HEADING THRU 7050-EXIT
041000         MOVE SPACES                    TO GBC-RPT-BREAK-LINE
041100         MOVE PREV-REQ-TYPE            TO RB-REQ-TYPE
041200         MOVE TYPE-REC-COUNT (BREAK-INDEX) TO RB-REC-COUNT
041300         MOVE TYPE-RESULT-SUM (BREAK-INDEX) TO RB-RESULT-SUM
041400         WRITE GBC-RPT-BREAK-LINE AFTER ADVANCING 2 LINES
041500         ADD 2                          TO LINE-COUNT.
041600 7100-EXIT.
041700     EXIT.
041800
041900 7110-FIND-PREV-ENTRY.
042000*    Same linear scan as 2210-COMPARE-ENTRY, against the type of
042100*    the group that is closing rather than the incoming record.
042200     IF  TYPE-CODE (TYPE-NDX) EQUAL PREV-REQ-TYPE
042300         MOVE TYPE-NDX                TO BREAK-INDEX.
042400 7110-EXIT.
042500     EXIT.
042600
042700*****************************************************************
042800* Grand-total page: records read, OK, in error, and per-type     *
042900* counts.                                                        *
043000*****************************************************************
043100 7900-GRAND-TOTAL-PAGE.
043200*    Always starts a fresh page - this total page is meant to be
043300*    pulled off and filed separately from the detail pages.
043400     PERFORM 7050-WRITE-HEADING  THRU 7050-EXIT.
043500
043600     MOVE 'RECORDS READ'          TO RG-LABEL.
043700     MOVE RECORDS-READ          TO GRAND-VALUE.
043800     MOVE GRAND-VALUE            TO RG-VALUE.
043900     WRITE GBC-RPT-GRAND-LINE AFTER ADVANCING 2 LINES.
044000     ADD 2                            TO LINE-COUNT.
044100
044200     MOVE 'RECORDS PROCESSED OK'   TO RG-LABEL.
044300     MOVE RECORDS-OK             TO GRAND-VALUE.
044400     MOVE GRAND-VALUE             TO RG-VALUE.
044500     WRITE GBC-RPT-GRAND-LINE AFTER ADVANCING 1 LINE.
044600     ADD 1                            TO LINE-COUNT.
044700
044800     MOVE 'RECORDS IN ERROR'       TO RG-LABEL.
044900     MOVE RECORDS-ERROR          TO GRAND-VALUE.
045000     MOVE GRAND-VALUE             TO RG-VALUE.
045100     WRITE GBC-RPT-GRAND-LINE AFTER ADVANCING 1 LINE.
045200     ADD 1                            TO LINE-COUNT.
045300
045400     MOVE 'TYPE U RECORDS'         TO RG-LABEL.
045500     MOVE U-REC-COUNT            TO GRAND-VALUE.
045600     MOVE GRAND-VALUE             TO RG-VALUE.
045700     WRITE GBC-RPT-GRAND-LINE AFTER ADVANCING 2 LINES.
045800     ADD 2                            TO LINE-COUNT.
045900
046000     MOVE 'TYPE S RECORDS'         TO RG-LABEL.
046100     MOVE S-REC-COUNT            TO GRAND-VALUE.
046200     MOVE GRAND-VALUE             TO RG-VALUE.
046300     WRITE GBC-RPT-GRAND-LINE AFTER ADVANCING 1 LINE.
046400     ADD 1                            TO LINE-COUNT.
046500
046600     MOVE 'TYPE K RECORDS'         TO RG-LABEL.
046700     MOVE K-REC-COUNT            TO GRAND-VALUE.
046800     MOVE GRAND-VALUE             TO RG-VALUE.
046900     WRITE GBC-RPT-GRAND-LINE AFTER ADVANCING 1 LINE.
047000     ADD 1                            TO LINE-COUNT.
047100 7900-EXIT.
047200     EXIT.
047300
047400*****************************************************************
047500* Close files and end the run.                                   *
047600*****************************************************************
047700 9900-END-OF-RUN.
047800*    All three files close here even on a normal run with zero
047900*    requests - an empty request file still gets a heading and a
048000*    grand-total page showing all zero counts.
048100     CLOSE GBC-REQUEST-FILE.
048200     CLOSE GBC-RESULT-FILE.
048300     CLOSE GBC-REPORT-FILE.
048400 9900-EXIT.
048500     EXIT.
